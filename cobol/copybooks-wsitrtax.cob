000100*******************************************
000110*                                          *
000120*  Record Definition For Tax              *
000130*      Computation Output                 *
000140*                                          *
000150*******************************************
000160*  File size 400 bytes approx.
000170*
000180* 13/02/26 vbc - Created for ITR-1 Sahaj auto-filing conversion.
000190* 17/02/26 vbc - Added Tax-Slab-Row table (occurs 6, one per band with
000200*                non-zero tax) and the Tax-New-Cmp comparison group,
000210*                built only when Tax-Regime = "OLD", to show what the
000215*                new regime would have come to for the same income.
000216* 21/02/26 vbc - Added Tax-Regime-Old/Tax-Regime-New condition names -
000217*                matches the pair already on Txp-Regime in the
000218*                taxpayer-profile copybook.  Also added
000219*                Tax-New-Cmp-Is-Present on Tax-New-Cmp-Present.
000220*
000230 01  IT-Tax-Record.
000240     03  Tax-Regime               pic x(3).
000245         88  Tax-Regime-Old       value "OLD".
000246         88  Tax-Regime-New       value "NEW".
000250     03  Tax-Gross-Total-Income   pic s9(9)v99  comp-3.
000260     03  Tax-Total-Deductions     pic s9(9)v99  comp-3.
000270     03  Tax-Taxable-Income       pic s9(9)v99  comp-3.
000280     03  Tax-On-Income            pic s9(9)v99  comp-3.
000290     03  Tax-Rebate-87A           pic s9(9)v99  comp-3.
000300     03  Tax-Cess                pic s9(9)v99  comp-3.
000310     03  Tax-Total-Tax            pic s9(9)v99  comp-3.
000320     03  Tax-Total-TDS            pic s9(9)v99  comp-3.
000330     03  Tax-Net-Refund           pic s9(9)v99  comp-3.
000340     03  Tax-Net-Payable          pic s9(9)v99  comp-3.
000350     03  Tax-Slab-Rows            pic 9         comp.
000360     03  Tax-Slab-Row             occurs 6.
000370         05  Tax-Slab-Range-Text  pic x(24).
000380         05  Tax-Slab-Rate-Pct    pic 99v9      comp-3.
000390         05  Tax-Slab-Income-In   pic s9(9)v99  comp-3.
000400         05  Tax-Slab-Tax-Due     pic s9(9)v99  comp-3.
000410*                                  populated only when Tax-Regime = OLD
000420     03  Tax-New-Cmp-Present      pic x.
000425         88  Tax-New-Cmp-Is-Present  value "Y".
000430     03  Tax-New-Cmp.
000440         05  Cmp-Taxable-Income   pic s9(9)v99  comp-3.
000450         05  Cmp-Total-Tax        pic s9(9)v99  comp-3.
000460         05  Cmp-Net-Refund       pic s9(9)v99  comp-3.
000470         05  Cmp-Net-Payable      pic s9(9)v99  comp-3.
000480         05  Cmp-Recommendation   pic x(40).
000490     03  filler                   pic x(9).
000500*
