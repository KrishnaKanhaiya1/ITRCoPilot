000100*******************************************
000110*                                          *
000120*  Record Definition For ITR-1 Form       *
000130*      Output, As Filed                   *
000140*******************************************
000150*  File size 150 bytes.
000160*
000170* 13/02/26 vbc - Created for ITR-1 Sahaj auto-filing conversion.
000180*
000190 01  IT-Form-Record.
000200*                                  Part A
000210     03  Frm-Name                pic x(40).
000220     03  Frm-PAN                  pic x(10).
000230     03  Frm-Age                  pic 9(3).
000240     03  Frm-Fin-Year             pic x(7).
000250*                                  derived: first 4 digits of Fin-Year
000260*                                  plus 1, hyphen, last two of that + 1
000270     03  Frm-Assessment-Year      pic x(7).
000280     03  Frm-Res-Status           pic x(12).
000290*                                  Schedule Salary
000300     03  Frm-Gross-Salary         pic s9(9)v99  comp-3.
000310     03  Frm-Standard-Ded-U16     pic s9(9)v99  comp-3.
000320     03  Frm-Net-Salary           pic s9(9)v99  comp-3.
000330*                                  Schedule Other Sources
000340     03  Frm-Sch-Other-Interest   pic s9(9)v99  comp-3.
000350     03  Frm-Sch-Other-Total      pic s9(9)v99  comp-3.
000360*                                  Schedule VI-A
000370     03  Frm-Sch-VIA-80C          pic s9(9)v99  comp-3.
000380     03  Frm-Sch-VIA-80D          pic s9(9)v99  comp-3.
000390     03  Frm-Sch-VIA-Total        pic s9(9)v99  comp-3.
000400*                                  Tax computation block (same shape
000410*                                  as IT-Tax-Record, refund/payable
000420*                                  floored at zero)
000430     03  Frm-Gross-Total-Income   pic s9(9)v99  comp-3.
000440     03  Frm-Taxable-Income       pic s9(9)v99  comp-3.
000450     03  Frm-Total-Tax            pic s9(9)v99  comp-3.
000460     03  Frm-Net-Refund           pic s9(9)v99  comp-3.
000470     03  Frm-Net-Payable          pic s9(9)v99  comp-3.
000480     03  filler                   pic x(12).
000490*
