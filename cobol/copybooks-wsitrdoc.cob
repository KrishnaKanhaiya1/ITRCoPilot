000100*******************************************
000110*                                          *
000120*  Record Definition For Document Input   *
000130*     0..n per taxpayer run on RUN-INPUT, *
000140*     text supplied separately on         *
000150*     DOC-TEXT keyed by run/doc number.    *
000160*******************************************
000170*  File size 4075 bytes.
000180*
000190* 11/02/26 vbc - Created for ITR-1 Sahaj auto-filing conversion.
000200*
000210 01  IT-Document-Record.
000220     03  Doc-Filename        pic x(60).
000230*                                  set by the document classifier:
000240*                                  FORM-16 / BANK-INT / FORM-26AS / OTHER
000250     03  Doc-Type             pic x(9).
000260     03  Doc-Raw-Text         pic x(4000).
000270*                                  classification confidence 0.00-1.00
000280     03  Doc-Confidence       pic 9v99.
000290     03  filler               pic x(5).
000300*
