000100*******************************************
000110*                                          *
000120*  Record Definition For Taxpayer         *
000130*           Profile                       *
000140*     One record precedes each run's      *
000150*     document or manual input records    *
000160*     on RUN-INPUT.                       *
000170*******************************************
000180*  File size 75 bytes.
000190*
000200* 11/02/26 vbc - Created for ITR-1 Sahaj auto-filing conversion.
000210* 13/02/26 vbc - Txp-Res-Status widened to x(12) - "resident" is
000220*                the assumed default when not stated on intake.
000225* 21/02/26 vbc - Added Txp-Regime-Old/New and Txp-Mode-Documents/
000226*                Manual condition names - the run pipeline tested
000227*                these two fields against their literal values in
000228*                half a dozen places in ITR100; one 88-level per
000229*                value reads better and is this shop's own habit
000230*                on indicator bytes (see Emp-Active/Emp-Term of old).
000240*
000250 01  IT-Taxpayer-Record.
000260*                                  default "Taxpayer" when blank
000270     03  Txp-Name            pic x(40).
000280*                                  format AAAAA9999A
000290     03  Txp-PAN             pic x(10).
000300     03  Txp-Age             pic 9(3).
000310     03  Txp-Regime          pic x(3).
000320         88  Txp-Regime-Old      value "OLD".
000330         88  Txp-Regime-New      value "NEW".
000340*                                  e.g. "2024-25"
000350     03  Txp-Fin-Year        pic x(7).
000360*                                  default "resident" when blank
000370     03  Txp-Res-Status      pic x(12).
000380     03  Txp-Mode            pic x.
000390         88  Txp-Mode-Documents  value "D".
000400         88  Txp-Mode-Manual     value "M".
000410*                                  count of document records on RUN-INPUT
000420     03  Txp-Doc-Count       pic 99   comp.
000430     03  filler              pic x.
000440*
