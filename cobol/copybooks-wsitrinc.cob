000100*******************************************
000110*                                          *
000120*  Record Definition For Income           *
000130*      Components (Intermediate)          *
000140*     Built by document extraction or     *
000150*     manual copy, consumed by aggregation.*
000160*******************************************
000170*  File size 172 bytes.
000180*
000190* 11/02/26 vbc - Created for ITR-1 Sahaj auto-filing conversion.
000200* 14/02/26 vbc - Added Inc-Employer-Name/Inc-TAN, kept maximum across
000210*                multiple Form 16s for the same taxpayer run.
000220*
000230 01  IT-Income-Record.
000240     03  Inc-Gross-Salary        pic s9(9)v99  comp-3.
000250     03  Inc-HRA-Received        pic s9(9)v99  comp-3.
000260     03  Inc-Special-Allowances  pic s9(9)v99  comp-3.
000270     03  Inc-TDS-Salary          pic s9(9)v99  comp-3.
000280     03  Inc-Interest-Income     pic s9(9)v99  comp-3.
000290     03  Inc-TDS-Bank            pic s9(9)v99  comp-3.
000300     03  Inc-Other-Income        pic s9(9)v99  comp-3.
000310     03  Inc-Employer-Name       pic x(100).
000320     03  Inc-TAN                 pic x(10).
000330     03  filler                  pic x(6).
000340*
