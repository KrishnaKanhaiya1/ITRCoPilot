000100*******************************************
000110*                                          *
000120*  Record Definition For Aggregated       *
000130*      Income Output                      *
000140*                                          *
000150*******************************************
000160*  File size 75 bytes.
000170*
000180* 12/02/26 vbc - Created for ITR-1 Sahaj auto-filing conversion.
000190* 16/02/26 vbc - Added the three Agg-Anomaly flags, raised when
000195*                TDS or GTI figures look out of line at aggregation.
000197* 21/02/26 vbc - Added condition names on the three Agg-Anomaly
000198*                flags - AA046 tested all three against "Y" by
000199*                literal before this, now reads by name.
000200*
000210 01  IT-Aggregate-Record.
000220     03  Agg-Total-Salary        pic s9(9)v99  comp-3.
000230     03  Agg-Total-Interest      pic s9(9)v99  comp-3.
000240     03  Agg-Total-Other         pic s9(9)v99  comp-3.
000250     03  Agg-Gross-Total-Income  pic s9(9)v99  comp-3.
000260     03  Agg-Total-TDS           pic s9(9)v99  comp-3.
000270     03  Agg-Anomaly-TDS-Hi      pic x.
000272         88  Agg-Is-Anomaly-TDS-Hi     value "Y".
000280     03  Agg-Anomaly-Neg-GTI     pic x.
000282         88  Agg-Is-Anomaly-Neg-GTI    value "Y".
000290     03  Agg-Anomaly-Sal-TDS-Hi  pic x.
000292         88  Agg-Is-Anomaly-Sal-TDS-Hi value "Y".
000300     03  filler                  pic x(4).
000310*
