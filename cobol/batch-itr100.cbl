000100*****************************************************************
000110*                                                               *
000120*              ITR-1 SAHAJ AUTO-FILING BATCH RUN                *
000130*                                                               *
000140*        Classifies uploaded documents, extracts income &      *
000150*        deduction figures, aggregates income, claims           *
000160*        deductions, computes tax, fills the ITR-1 form,        *
000170*        cross-validates, e-verifies and files each taxpayer    *
000180*        run, one per record on RUN-INPUT.                      *
000190*                                                               *
000200*****************************************************************
000210*
000220 identification          division.
000230*===============================
000240*
000250      program-id.         itr100.
000260      author.             Vincent B Coen FBCS, FIDM, FIDPM.
000270      installation.       Applewood Computers - ITR-1 Batch Suite.
000280      date-written.       10/02/1987.
000290      date-compiled.
000300      security.           Copyright (C) 1987-2026 & later, Vincent
000310                          Bryan Coen.  Distributed under the GNU
000320                          General Public License.  See the file
000330                          COPYING for details.
000340*
000350*    Remarks.            ITR-1 Sahaj Auto-Filing Batch Supervisor,
000360*                        FY 2024-25 / AY 2025-26, salaried taxpayers
000370*                        only.  Reads RUN-INPUT and DOC-TEXT, drives
000380*                        classification, extraction, aggregation,
000390*                        deduction, tax computation, form filling,
000400*                        consensus validation, e-verification and
000410*                        tax-tip generation for each run, and writes
000420*                        RESULTS and the RUN-LOG report.
000430*
000440*    Version.            See Prog-Name in WS.
000450*
000460*    Called modules.     itrnum.  (Indian amount / shorthand parser)
000470*
000480*    Functions used.     None.
000490*
000500*    Files used.
000510*                        RUN-INPUT.  Taxpayer runs (profile + either
000520*                                    document or manual records).
000530*                        DOC-TEXT.   Document text lines, keyed by
000540*                                    run/document number.
000550*                        RESULTS.    One filing-status record per run.
000560*                        RUN-LOG.    Printed agent-step / report log.
000570*
000580*    Error messages used.
000590*  System wide:
000600*                        SY001, SY010, SY013.
000610*  Program specific:
000620*                        IT001 - IT006.
000630*
000640* Changes:
000650* 10/02/1987 vbc - Original batch check-register skeleton on which
000660*                  this supervisor is built, for Applewood's UK
000670*                  payroll bureau work (see ITRNUM header for the
000680*                  sister module's own history).
000690* 06/05/1991 vbc - Report Writer heading/footing layout reworked for
000700*                  landscape print spool.
000710* 02/03/1994 vbc - Y2K groundwork review.
000720* 19/09/1998 vbc - Y2K - four-digit year confirmed throughout, ack
000730*                  number year field re-verified as 4 digits.
000740* 11/06/2003 vbc - Control-totals footing added.
000750* 14/10/2009 vbc - Migration to Open Cobol v3.00.00.
000760* 16/04/2024 vbc - Copyright notice update superseding all previous
000770*                  notices.
000780* 20/09/2025 vbc - 3.3.00 Version update and builds reset.
000790* 10/02/2026 vbc - 1.0.00 Rebuilt from the payroll check-register /
000800*                  vacation-report skeleton as ITR100 for the ITR-1
000810*                  Sahaj auto-filing conversion.  Drives the whole
000820*                  run - classify, extract, aggregate, deduct, tax,
000830*                  form-fill, validate, e-verify, tip, report.
000840* 12/02/2026 vbc -    .01 Added document table (occurs 10) and the
000850*                  DOC-TEXT line-buffering logic - raw text arrives as
000860*                  numbered lines keyed by run/doc number, not inline
000870*                  on RUN-INPUT.
000880* 14/02/2026 vbc -    .02 Added the cross-check consensus validator
000890*                  section.
000900* 16/02/2026 vbc -    .03 Split number parsing out to ITRNUM, CALLed -
000910*                  was inline here, too much duplicate string-scan
000920*                  logic against the shorthand manual parser.
000930* 18/02/2026 vbc -    .04 Tax-saving tips section added - old regime
000940*                  only, per statute.
000950* 20/02/2026 vbc -    .05 Control-totals footing wired to RUN-LOG.
000960*
000970*************************************************************************
000980*
000990* Copyright Notice.
001000* ****************
001010*
001020* This notice supersedes all prior copyright notices & was updated
001030* 2024-04-16.
001040*
001050* This program is part of the Applewood Computers ITR-1 Batch Suite
001060* and is Copyright (c) Vincent B Coen, 1987-2026 and later.
001070*
001080* This program is free software; you can redistribute it and/or
001090* modify it under the terms of the GNU General Public License as
001100* published by the Free Software Foundation; version 3 and later, for
001110* personal usage only and that includes use within a business but
001120* without repackaging or for resale in any way.
001130*
001140* This program is distributed in the hope that it will be useful, but
001150* WITHOUT ANY WARRANTY; without even the implied warranty of
001160* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
001170* General Public License for more details.
001180*
001190*************************************************************************
001200*
001210 environment             division.
001220*========================
001230*
001240 configuration           section.
001250*
001260 source-computer.        IBM-370.
001270 object-computer.        IBM-370.
001280*
001290 special-names.
001300     c01                 is   top-of-form
001310     class  num-digit    is   "0" thru "9"
001320     class  alpha-lower  is   "a" thru "z"
001330     class  alpha-upper  is   "A" thru "Z"
001340*                                  UPSI-0  on  =  debug trace wanted
001350     switch-0            is   it-debug-switch
001360                          on status is it-debug-on
001370                          off status is it-debug-off.
001380*
001390 input-output             section.
001400 file-control.
001410*
001420     select  run-input    assign to "RUNINPUT"
001430                           organization is line sequential
001440                           file status is ws-ri-status.
001450*
001460     select  doc-text      assign to "DOCTEXT"
001470                           organization is line sequential
001480                           file status is ws-dt-status.
001490*
001500     select  results        assign to "RESULTS"
001510                           organization is line sequential
001520                           file status is ws-re-status.
001530*
001540     select  run-log        assign to "RUNLOG"
001550                           organization is line sequential
001560                           file status is ws-rl-status.
001570*
001580 data                    division.
001590*===============
001600*
001610 file                    section.
001620*
001630 fd  run-input.
001640*                                  generic 4100-byte area - three record
001650*                                  shapes share this file, see the three
001660*                                  REDEFINES views of WS-RI-Text below.
001670 01  ri-record                    pic x(4100).
001680*
001690 fd  doc-text.
001700*                                  one printed-text line per record,
001710*                                  keyed by run sequence / document number
001720 01  dt-fd-record.
001730     03  dt-fd-run-seq            pic 9(6).
001740     03  dt-fd-doc-seq            pic 99.
001750     03  dt-fd-line-seq           pic 999.
001760     03  dt-fd-text-line          pic x(200).
001770     03  filler                  pic x(2).
001780*
001790 fd  results.
001800 01  re-record.
001810     03  re-status                pic x(12).
001820     03  re-ack-number             pic x(17).
001830     03  re-gross-total-income     pic s9(9)v99.
001840     03  re-total-deductions       pic s9(9)v99.
001850     03  re-taxable-income         pic s9(9)v99.
001860     03  re-total-tax              pic s9(9)v99.
001870     03  re-total-tds              pic s9(9)v99.
001880     03  re-net-refund             pic s9(9)v99.
001890     03  re-net-payable            pic s9(9)v99.
001900     03  filler                    pic x(10).
001910*
001920 fd  run-log
001930     report is  it-run-log-report.
001940*
001950 working-storage         section.
001960*
001970* 21/02/26 vbc -    .06 Added condition names on the switch block,
001980*                   Txp-Mode/Txp-Regime/Tax-Regime/Sta-Status/
001990*                   Ws-Doc-Type and the run-log step/slab/tip writer
002000*                   work, same sweep as the other indicator-byte
002010*                   tidy-ups this shop does periodically.
002020 77  ws-prog-name                 pic x(24)
002030                                   value "itr100 (1.0.06)".
002040 77  ws-page-lines                pic 9(3)  comp  value 60.
002050*
002060*---------------------------------------------------------------*
002070* File status & switch block - same shape as py000's
002080* Error-Messages/Error-Code habit.
002090*---------------------------------------------------------------*
002100 01  ws-file-status-block.
002110     03  ws-ri-status              pic xx.
002120     03  ws-dt-status              pic xx.
002130     03  ws-re-status              pic xx.
002140     03  ws-rl-status              pic xx.
002150     03  filler                    pic x(4).
002160*
002170 01  ws-switches.
002180     03  ws-eof-run-input           pic x    value "N".
002190         88  ws-no-more-run-input  value "Y".
002200     03  ws-eof-doc-text            pic x    value "N".
002210         88  ws-no-more-doc-text   value "Y".
002220     03  ws-gate-tripped            pic x    value "N".
002230         88  ws-gate-is-tripped    value "Y".
002240     03  ws-run-failed              pic x    value "N".
002250         88  ws-run-has-failed     value "Y".
002260     03  ws-pan-valid                pic x    value "N".
002270         88  ws-pan-is-valid       value "Y".
002280     03  filler                    pic x(3).
002290*
002300 01  ws-ay-work.
002310     03  ws-fy-year                 pic 9(4).
002320     03  ws-ay-year1                 pic 9(4).
002330     03  ws-ay-year2                  pic 9(4).
002340     03  filler                        pic x(4).
002350*
002360 01  ws-error-table.
002370     03  ws-error-code              pic 9(4)  comp.
002375*    9 fixed 40-byte texts, SY0xx for system/file errors and IT0xx
002376*    for business ones - the REDEFINES below indexes them by number
002377*    rather than by name, same occurs-table trick as a rate table.
002380     03  ws-error-messages.
002390         05  filler                pic x(40)  value "SY001 UNABLE TO OPEN RUN-INPUT FILE     ".
002400         05  filler                pic x(40)  value "SY010 UNABLE TO OPEN RESULTS FILE       ".
002410         05  filler                pic x(40)  value "SY013 UNABLE TO OPEN RUN-LOG FILE       ".
002420         05  filler                pic x(40)  value "IT001 BAD PAN FORMAT ON E-VERIFICATION  ".
002430         05  filler                pic x(40)  value "IT002 LOW CONFIDENCE CLASSIFICATION     ".
002440         05  filler                pic x(40)  value "IT003 NEGATIVE INCOME FIGURE FOUND      ".
002450         05  filler                pic x(40)  value "IT004 INCOME ANOMALY - SEE RUN-LOG      ".
002460         05  filler                pic x(40)  value "IT005 CONSENSUS CHECK FAILED            ".
002470         05  filler                pic x(40)  value "IT006 UNREADABLE RUN-INPUT RECORD       ".
002480     03  ws-error-table-r  redefines ws-error-messages.
002490         05  ws-error-text         pic x(40)  occurs 9.
002500     03  filler                    pic x(4).
002510*
002520*---------------------------------------------------------------*
002530* RUN-INPUT has three record shapes on one file - taxpayer header,
002540* document header and manual-input - sharing this 4100-byte area.
002550* (3 REDEFINES of WS-RI-Text follow; this is the RUN-INPUT answer
002560* to the multi-record-type idiom common to transaction files of
002570* this shape.)
002580*---------------------------------------------------------------*
002590 01  ws-ri-work.
002600     03  ws-ri-text                pic x(4100).
002610     03  ws-ri-taxpayer-view  redefines  ws-ri-text.
002620         05  ws-ri-txp-name         pic x(40).
002630         05  ws-ri-txp-pan           pic x(10).
002640         05  ws-ri-txp-age           pic 9(3).
002650         05  ws-ri-txp-regime        pic x(3).
002660         05  ws-ri-txp-fin-year      pic x(7).
002670         05  ws-ri-txp-res-status    pic x(12).
002680         05  ws-ri-txp-mode          pic x.
002690         05  ws-ri-txp-doc-count     pic 99.
002700         05  filler                  pic x(4021).
002705*    manual-entry figures are zoned DISPLAY like every other rupee
002706*    figure in this program - no packed amounts anywhere on the
002707*    input side, to keep a straight visual match against the
002708*    taxpayer's own paper figures if this record is ever dumped.
002710     03  ws-ri-manual-view  redefines  ws-ri-text.
002720         05  ws-ri-man-salary          pic 9(9)v99.
002730         05  ws-ri-man-interest-inc    pic 9(9)v99.
002740         05  ws-ri-man-tds-salary      pic 9(9)v99.
002750         05  ws-ri-man-tds-bank        pic 9(9)v99.
002760         05  ws-ri-man-sec-80c         pic 9(9)v99.
002770         05  ws-ri-man-sec-80d         pic 9(9)v99.
002780         05  ws-ri-man-hra-exemption   pic 9(9)v99.
002790         05  ws-ri-man-other-ded       pic 9(9)v99.
002800         05  ws-ri-man-regime          pic x(3).
002810         05  filler                    pic x(4024).
002820     03  ws-ri-document-view  redefines  ws-ri-text.
002830         05  ws-ri-doc-filename        pic x(60).
002840         05  ws-ri-doc-type             pic x(9).
002850         05  filler                     pic x(4031).
002860*
002870*---------------------------------------------------------------*
002880* DOC-TEXT lookahead buffer - classic read-ahead/match pattern,
002890* primed once, then re-primed each time a line is consumed.
002900*---------------------------------------------------------------*
002910 01  ws-dt-record.
002920     03  dt-run-seq                pic 9(6).
002930     03  dt-doc-seq                 pic 99.
002940     03  dt-line-seq                 pic 999.
002950     03  dt-text-line                 pic x(200).
002960     03  filler                        pic x(2).
002970*
002980*---------------------------------------------------------------*
002990* Working table of up to 10 classified documents for this run -
003000* built from RUN-INPUT headers + DOC-TEXT lines, consumed by
003010* BB010/BB020.
003020*---------------------------------------------------------------*
003030 01  ws-doc-table.
003040     03  ws-doc-entry  occurs 10.
003050         05  ws-doc-filename          pic x(60).
003060         05  ws-doc-type               pic x(9).
003070             88  ws-doc-is-form16     value "FORM-16".
003080             88  ws-doc-is-bank-int   value "BANK-INT".
003090             88  ws-doc-is-form26as   value "FORM-26AS".
003100             88  ws-doc-is-other      value "OTHER".
003110         05  ws-doc-confidence         pic 9v99.
003120         05  ws-doc-text-len            pic 9(4)  comp.
003130         05  ws-doc-raw-text             pic x(4000).
003140     03  filler                        pic x(6).
003150*
003160*---------------------------------------------------------------*
003170* Generic substring-scan work area, used by both the document
003180* classifier and the keyword-anchored field extractor.  Char-table
003190* REDEFINES for the position-by-position compare.
003200*---------------------------------------------------------------*
003210 01  ws-scan-area.
003220     03  ws-scan-text               pic x(4000).
003230     03  ws-scan-char-view  redefines  ws-scan-text.
003240         05  ws-scan-char            pic x  occurs 4000.
003250     03  ws-scan-keyword            pic x(30).
003260     03  ws-scan-klen                pic 99  comp.
003270     03  ws-scan-pos                   pic 9(4)  comp.
003280     03  ws-scan-limit                  pic 9(4)  comp.
003290     03  ws-scan-found                   pic x.
003300         88  ws-text-scan-found        value "Y".
003310     03  ws-scan-found-pos                pic 9(4)  comp.
003320     03  ws-class-done                     pic x.
003330         88  ws-doc-already-classed    value "Y".
003340     03  filler                            pic x(3).
003350*
003360*---------------------------------------------------------------*
003370* Amount-after-keyword work area - a short forward window copied
003380* out of ws-scan-text once a keyword anchor is found, then handed
003390* to ITRNUM for parsing.
003400*---------------------------------------------------------------*
003410 01  ws-amount-window.
003420     03  wa-window-text             pic x(80).
003430     03  wa-start                    pic 9(4)  comp.
003440     03  wa-len                       pic 99  comp.
003450     03  wa-i                          pic 99  comp.
003460     03  wa-out-ptr                     pic 99  comp.
003470     03  wa-token-start                  pic 99  comp.
003480     03  wa-digit-len                     pic 99  comp.
003490     03  wa-found-start                    pic x.
003500         88  wa-window-start-found     value "Y".
003510     03  wa-token-done                     pic x.
003520         88  wa-window-token-done      value "Y".
003530     03  wa-dot-seen                        pic x.
003540         88  wa-window-dot-seen        value "Y".
003550     03  wa-looks-like-pin                   pic x.
003560         88  wa-window-looks-like-pin  value "Y".
003570     03  filler                               pic x(4).
003580*
003590*---------------------------------------------------------------*
003600* Acknowledgement-number builder - "ITR" + year(4) + age(2) +
003610* serial(8), built and re-viewed digit-group by digit-group.
003620*---------------------------------------------------------------*
003630 01  ws-ack-build.
003640     03  ws-ack-text                pic x(17).
003650     03  ws-ack-view  redefines  ws-ack-text.
003660         05  ws-ack-prefix           pic xxx.
003670         05  ws-ack-year              pic 9(4).
003680         05  ws-ack-age               pic 99.
003690         05  ws-ack-serial            pic 9(8).
003700     03  filler                      pic x(3).
003710*
003720*---------------------------------------------------------------*
003730* Run-level working counters & totals - all counters COMP, all
003740* money COMP-3, per house standard.
003750*---------------------------------------------------------------*
003760 01  ws-counters.
003770     03  ws-run-seq                 pic 9(6)  comp.
003780     03  ws-doc-idx                  pic 99  comp.
003790     03  ws-slab-idx                  pic 9  comp.
003800     03  ws-tip-idx                     pic 9  comp.
003810     03  ws-runs-processed               pic 9(6)  comp.
003820     03  ws-runs-e-verified                pic 9(6)  comp.
003830     03  ws-runs-needs-review               pic 9(6)  comp.
003840     03  ws-runs-failed                       pic 9(6)  comp.
003850     03  ws-regime-idx                          pic 9  comp.
003860     03  filler                                  pic x(6).
003870*
003880*---------------------------------------------------------------*
003890* General-purpose scratch amounts - reused across aggregation,
003900* deduction and tax-computation paragraphs as each needs a holding
003910* area, same habit as the old WS-Amt1/WS-Amt2 scratch fields in
003920* the payroll calc routines.
003930*---------------------------------------------------------------*
003940 01  ws-calc-work.
003950     03  ws-calc-1                  pic s9(9)v99  comp-3.
003960     03  ws-calc-2                   pic s9(9)v99  comp-3.
003970     03  ws-calc-3                    pic s9(9)v99  comp-3.
003980     03  ws-calc-4                     pic s9(9)v99  comp-3.
003990     03  ws-calc-5                      pic s9(9)v99  comp-3.
004000     03  ws-edit-amt                     pic z(7)9.99.
004010     03  ws-edit-amt2                      pic z(7)9.99.
004020     03  filler                              pic x(6).
004030*
004040*---------------------------------------------------------------*
004050* Parameter-passing area for the slab-tax subroutine (BB051) -
004060* COBOL paragraphs take no arguments, so these play that role,
004070* same as the old withholding routines' WS-Calc-In/WS-Calc-Out.
004080*---------------------------------------------------------------*
004090 01  ws-tax-calc-args.
004100     03  ws-tax-in-regime-idx       pic 9         comp.
004110     03  ws-tax-in-taxable           pic s9(9)v99  comp-3.
004120     03  ws-tax-out-tax               pic s9(9)v99  comp-3.
004130     03  ws-tax-record-breakdown       pic x.
004140         88  ws-tax-wants-breakdown    value "Y".
004150     03  filler                         pic x(4).
004160*
004170 01  ws-batch-totals.
004180     03  ws-total-refunds            pic s9(9)v99  comp-3.
004190     03  ws-total-payable             pic s9(9)v99  comp-3.
004200     03  filler                       pic x(6).
004210*
004220*---------------------------------------------------------------*
004230* Per-run processing-step timeline - AA048 appends one entry per
004240* pipeline stage as AA040 drives the run; AA068 walks the table
004250* onto the Run-Log afterwards.  Nine slots covers every stage this
004260* program has, with headroom for one more the way Ws-Doc-Table
004270* was sized for ten documents with headroom to spare.
004280*---------------------------------------------------------------*
004290 01  ws-step-log.
004300     03  ws-step-count               pic 9   comp.
004310     03  ws-step-entry  occurs 9.
004320         05  ws-step-name            pic x(20).
004330         05  ws-step-status          pic x(9).
004340         05  ws-step-summary         pic x(50).
004350     03  filler                      pic x(6).
004360*
004370*---------------------------------------------------------------*
004380* Parameter-passing area for AA048-Log-Pipeline-Step - the caller
004390* loads these three before the PERFORM, same idea as Ws-Tax-Calc-
004400* Args above.
004410*---------------------------------------------------------------*
004420 01  ws-step-log-args.
004430     03  log-step-name               pic x(20).
004440     03  log-step-status             pic x(9).
004450     03  log-step-summary            pic x(50).
004460     03  filler                      pic x(5).
004470*
004480*---------------------------------------------------------------*
004490* Subscripts the Run-Log writer uses to walk the step/slab/
004500* deduction-explanation/tip tables when GENERATEing the extra
004510* detail lines below.
004520*---------------------------------------------------------------*
004530 01  ws-rl-work.
004540     03  ws-rl-step-ix               pic 9   comp.
004550     03  ws-rl-slab-ix               pic 9   comp.
004560     03  ws-rl-dsm-ix                pic 9   comp.
004570     03  ws-rl-tip-ix                pic 9   comp.
004580     03  filler                      pic x(6).
004590*
004600 01  ws-report-text-fields.
004610     03  ws-rl-date-text             pic x(10).
004620     03  ws-rl-time-text              pic x(8).
004630     03  ws-rl-line-buf                pic x(132).
004640     03  filler                        pic x(6).
004650*
004660* Taxpayer profile, document, manual-input record layouts.
004670 copy "copybooks-wsitrtxp.cob".
004680 copy "copybooks-wsitrdoc.cob".
004690 copy "copybooks-wsitrman.cob".
004700*
004710* Intermediate income / deduction / aggregate records.
004720 copy "copybooks-wsitrinc.cob".
004730 copy "copybooks-wsitrded.cob".
004740 copy "copybooks-wsitragg.cob".
004750*
004760* Tax computation & slab tables.
004770 copy "copybooks-wsitrtax.cob".
004780 copy "copybooks-wsitrslb.cob".
004790*
004800* ITR-1 form, filing status & tips output.
004810 copy "copybooks-wsitrfrm.cob".
004820 copy "copybooks-wsitrsta.cob".
004830*
004840* Inter-program calling data (passed to ITRNUM) & file-name table.
004850 copy "copybooks-wscall.cob".
004860 copy "copybooks-wsnames.cob".
004870*
004880*---------------------------------------------------------------*
004890* NUM-WS - the linkage block CALLed on ITRNUM, declared here as
004900* a plain WS group and passed BY REFERENCE on each CALL.
004910*---------------------------------------------------------------*
004920 01  ws-num-ws.
004930     03  num-function               pic 9.
004940     03  num-input-text              pic x(40).
004950     03  num-input-long               pic x(200).
004960     03  num-output-amount             pic s9(9)v99  comp-3.
004970     03  num-output-regime              pic x(3).
004980     03  filler                          pic x(4).
004990*
005000 report                 section.
005010*==============
005020*
005030*---------------------------------------------------------------*
005040* Run-Log report - one header per page, then for each taxpayer run
005050* the run's own header line, a line for every processing step this
005060* run went through, the tax-slab breakdown and summary when tax was
005070* computed, one line per deduction explanation, one line per tax
005080* tip, and finally, after the last run, the batch control footing.
005090* Same Report Writer shape as the payroll check register (RD /
005100* Page Heading / Detail / Control Footing) - layout and content
005110* are this batch's own.
005120*---------------------------------------------------------------*
005130 RD  it-run-log-report
005140     control       final
005150     page limit    ws-page-lines
005160     heading       1
005170     first detail  4
005180     last  detail  ws-page-lines.
005190*
005200 01  rl-page-head  type page heading.
005210     03  line   1.
005220         05  col  1     pic x(32)   value "ITR-1 SAHAJ AUTO-FILING RUN LOG".
005230         05  col 60     pic x(5)    value "Page ".
005240         05  col 65     pic zz9     source page-counter.
005250     03  line   2.
005260         05  col  1     pic x(24)   source ws-prog-name.
005270         05  col 60     pic x(10)   source ws-rl-date-text.
005280     03  line   4.
005290         05  col  1     pic x(7)    value "Run No.".
005300         05  col 10     pic x(24)   value "Taxpayer Name".
005310         05  col 35     pic x(10)   value "PAN".
005320         05  col 47     pic x(6)    value "Regime".
005330         05  col 54     pic x(7)    value "Fin Yr.".
005340         05  col 63     pic x(12)   value "Status".
005350         05  col 76     pic x(40)   value "Acknowledgement / Review Reason".
005360*
005370*---------------------------------------------------------------*
005380* Per-run header block - run id, taxpayer name, PAN, regime and
005390* financial year on the first line, then the e-verification
005400* acknowledgement or the review/failure message on the second.
005410*---------------------------------------------------------------*
005420 01  rl-run-detail  type is detail.
005430     03  line plus  2.
005440         05  col  1     pic zzzzz9           source ws-run-seq.
005450         05  col 10     pic x(24)            source txp-name.
005460         05  col 35     pic x(10)            source txp-pan.
005470         05  col 47     pic x(3)             source txp-regime.
005480         05  col 54     pic x(7)             source txp-fin-year.
005490         05  col 63     pic x(12)            source sta-status.
005500         05  col 76     pic x(17)            source sta-ack-number
005510                         present when  sta-e-verified.
005520     03  line plus  1.
005530         05  col 10     pic x(40)            source sta-review-reason
005540                         present when  not sta-e-verified.
005550         05  col 10     pic x(40)            source sta-message
005560                         present when  sta-e-verified.
005570*
005580*---------------------------------------------------------------*
005590* One line per pipeline step this run actually went through -
005600* Ws-Step-Entry is loaded by AA048 as AA040 drives the run, and
005610* AA068 below walks it with GENERATE once the run is otherwise
005620* written.
005630*---------------------------------------------------------------*
005640 01  rl-step-line  type is detail.
005650     03  line plus  1.
005660         05  col 10     pic x(6)    value "Step: ".
005670         05  col 17     pic x(20)            source ws-step-name   (ws-rl-step-ix).
005680         05  col 38     pic x(9)             source ws-step-status (ws-rl-step-ix).
005690         05  col 48     pic x(50)            source ws-step-summary(ws-rl-step-ix).
005700*
005710*---------------------------------------------------------------*
005720* Slab breakdown - one line per non-zero slab band of the filing
005730* regime, loaded into Tax-Slab-Row by BB051-BB053, GENERATEd in
005740* order by AA064.
005750*---------------------------------------------------------------*
005760 01  rl-slab-line  type is detail.
005770     03  line plus  1.
005780         05  col 10     pic x(6)    value "Slab: ".
005790         05  col 17     pic x(24)            source tax-slab-range-text (ws-rl-slab-ix).
005800         05  col 42     pic z9.9              source tax-slab-rate-pct   (ws-rl-slab-ix).
005810         05  col 46     pic x(1)    value "%".
005820         05  col 50     pic zz,zzz,zz9.99     source tax-slab-income-in  (ws-rl-slab-ix).
005830         05  col 66     pic zz,zzz,zz9.99     source tax-slab-tax-due    (ws-rl-slab-ix).
005840*
005850*---------------------------------------------------------------*
005860* Tax summary - rebate, cess, total tax, then a REFUND or PAYABLE
005870* line (the two col-10/col-30 entries below are mutually exclusive
005880* by their PRESENT WHEN, same idiom as the ack-number/review-reason
005890* pair above).
005900*---------------------------------------------------------------*
005910 01  rl-tax-summary-line  type is detail.
005920     03  line plus  1.
005930         05  col 10     pic x(18)   value "Rebate u/s 87A Rs".
005940         05  col 30     pic zz,zzz,zz9.99     source tax-rebate-87a.
005950     03  line plus  1.
005960         05  col 10     pic x(18)   value "Cess Rs".
005970         05  col 30     pic zz,zzz,zz9.99     source tax-cess.
005980     03  line plus  1.
005990         05  col 10     pic x(18)   value "Total tax Rs".
006000         05  col 30     pic zz,zzz,zz9.99     source tax-total-tax.
006010     03  line plus  1.
006020         05  col 10     pic x(12)   value "REFUND Rs"
006030                         present when  tax-net-refund  >  zero.
006040         05  col 30     pic zz,zzz,zz9.99     source tax-net-refund
006050                         present when  tax-net-refund  >  zero.
006060         05  col 10     pic x(12)   value "PAYABLE Rs"
006070                         present when  tax-net-payable  >  zero.
006080         05  col 30     pic zz,zzz,zz9.99     source tax-net-payable
006090                         present when  tax-net-payable  >  zero.
006100*
006110*---------------------------------------------------------------*
006120* Deduction explanation - one line per non-blank Dsm-Explain-Line,
006130* built by BB041/BB042, GENERATEd by AA066.
006140*---------------------------------------------------------------*
006150 01  rl-dsm-line  type is detail.
006160     03  line plus  1.
006170         05  col 10     pic x(9)    value "Deduct: ".
006180         05  col 19     pic x(100)           source dsm-explain-line (ws-rl-dsm-ix).
006190*
006200*---------------------------------------------------------------*
006210* Tax-saving tip - one line per raised Tip-Line, built by BB091-
006220* BB094, GENERATEd by AA068.
006230*---------------------------------------------------------------*
006240 01  rl-tip-line  type is detail.
006250     03  line plus  1.
006260         05  col 10     pic x(6)    value "Tip: ".
006270         05  col 17     pic x(20)            source tip-category (ws-rl-tip-ix).
006280         05  col 38     pic x(80)            source tip-message  (ws-rl-tip-ix).
006290         05  col119     pic zzz,zz9.99        source tip-saving   (ws-rl-tip-ix).
006300*
006310 01  rl-batch-totals  type control footing final.
006320     03  line plus  3.
006330         05  col  1     pic x(28)            value "Batch control totals".
006340     03  line plus  1.
006350         05  col  1     pic x(24)            value "Runs processed         :".
006360         05  col 26     pic zzzzz9           source ws-runs-processed.
006370     03  line plus  1.
006380         05  col  1     pic x(24)            value "Runs e-verified        :".
006390         05  col 26     pic zzzzz9           source ws-runs-e-verified.
006400     03  line plus  1.
006410         05  col  1     pic x(24)            value "Runs needing review    :".
006420         05  col 26     pic zzzzz9           source ws-runs-needs-review.
006430     03  line plus  1.
006440         05  col  1     pic x(24)            value "Runs failed            :".
006450         05  col 26     pic zzzzz9           source ws-runs-failed.
006460     03  line plus  1.
006470         05  col  1     pic x(24)            value "Total refunds,    Rs   :".
006480         05  col 26     pic zz,zzz,zz9.99    source ws-total-refunds.
006490     03  line plus  1.
006500         05  col  1     pic x(24)            value "Total payable,    Rs   :".
006510         05  col 26     pic zz,zzz,zz9.99    source ws-total-payable.
006520*
006530 procedure               division.
006540*================
006550*
006560 aa000-main               section.
006570 aa000-main-start.
006580     perform  aa005-init-tables
006590         thru aa005-init-tables-exit.
006600     perform  aa010-open-files
006610         thru aa010-open-files-exit.
006620     perform  aa015-prime-doc-text
006630         thru aa015-prime-doc-text-exit.
006640     perform  aa020-process-one-run
006650         thru aa020-process-one-run-exit
006660         until  ws-no-more-run-input.
006670     perform  aa090-close-files
006680         thru aa090-close-files-exit.
006690     stop     run.
006700*
006710*---------------------------------------------------------------*
006720* Start-of-day table build - OLD & NEW regime slabs, rebate
006730* threshold/cap, FY 2024-25 statutory values pinned as data, same
006740* idea as the old SWT/LWT percentage tables built here rather
006750* than read from a params file.
006760*---------------------------------------------------------------*
006770 aa005-init-tables        section.
006780 aa005-init-tables-start.
006790*                                  OLD regime, 4 slabs - nil to 2.5L,
006800*                                  5% to 5L, 20% to 10L, 30% above.
006810     move     4            to  it-slab-num-bands (1).
006820     move     0.00         to  it-slab-lower (1,1).
006830     move     250000.00    to  it-slab-upper (1,1).
006840     move     0.000        to  it-slab-rate  (1,1).
006850     move     250000.01    to  it-slab-lower (1,2).
006860     move     500000.00    to  it-slab-upper (1,2).
006870     move     0.050        to  it-slab-rate  (1,2).
006880     move     500000.01    to  it-slab-lower (1,3).
006890     move     1000000.00   to  it-slab-upper (1,3).
006900     move     0.200        to  it-slab-rate  (1,3).
006910     move     1000000.01   to  it-slab-lower (1,4).
006920     move     99999999.99  to  it-slab-upper (1,4).
006930     move     0.300        to  it-slab-rate  (1,4).
006940     move     500000.00    to  it-rebate-threshold (1).
006950     move     12500.00     to  it-rebate-cap       (1).
006960*
006970*                                  NEW regime, 6 slabs - nil to 3L, then
006980*                                  5/10/15/20% in 4L bands up to 15L,
006990*                                  30% above.  The wider nil band and
007000*                                  finer gradation are this regime's own
007010*                                  FY 2024-25 default-scheme structure.
007020     move     6            to  it-slab-num-bands (2).
007030     move     0.00         to  it-slab-lower (2,1).
007040     move     300000.00    to  it-slab-upper (2,1).
007050     move     0.000        to  it-slab-rate  (2,1).
007060     move     300000.01    to  it-slab-lower (2,2).
007070     move     700000.00    to  it-slab-upper (2,2).
007080     move     0.050        to  it-slab-rate  (2,2).
007090     move     700000.01    to  it-slab-lower (2,3).
007100     move     1000000.00   to  it-slab-upper (2,3).
007110     move     0.100        to  it-slab-rate  (2,3).
007120     move     1000000.01   to  it-slab-lower (2,4).
007130     move     1200000.00   to  it-slab-upper (2,4).
007140     move     0.150        to  it-slab-rate  (2,4).
007150     move     1200000.01   to  it-slab-lower (2,5).
007160     move     1500000.00   to  it-slab-upper (2,5).
007170     move     0.200        to  it-slab-rate  (2,5).
007180     move     1500000.01   to  it-slab-lower (2,6).
007190     move     99999999.99  to  it-slab-upper (2,6).
007200     move     0.300        to  it-slab-rate  (2,6).
007210     move     700000.00    to  it-rebate-threshold (2).
007220     move     25000.00     to  it-rebate-cap       (2).
007230*
007240*                                  statutory caps, both regimes - the
007250*                                  standard deduction and 80C/80D
007260*                                  ceilings BB040/BB041 apply.
007270     move     50000.00             to  cap-standard-deduction.
007280     move     150000.00            to  cap-sec-80c.
007290     move     25000.00             to  cap-sec-80d-under-60.
007300     move     50000.00             to  cap-sec-80d-60-or-over.
007310     move     1                     to  realloc-component (1).
007320     move     2                     to  realloc-component (2).
007330     move     3                     to  realloc-component (3).
007340     move     4                     to  realloc-component (4).
007350     move     5                     to  realloc-component (5).
007360*
007370     move     zero          to  ws-run-seq
007380                                 ws-runs-processed
007390                                 ws-runs-e-verified
007400                                 ws-runs-needs-review
007410                                 ws-runs-failed
007420                                 ws-total-refunds
007430                                 ws-total-payable.
007440 aa005-init-tables-exit.
007450     exit.
007460*
007470 aa010-open-files         section.
007480 aa010-open-files-start.
007490*    each file open is checked independently and the run is
007500*    abended on the first bad status - there is no partial-open
007510*    recovery, same as the old "STOP RUN on SY0xx" house habit.
007520     display  "ITR100 - " system-file-names (1) " / "
007530              system-file-names (2) " OPENING".
007540     open     input   run-input.
007550     if       ws-ri-status   not =  "00"
007560              move     ws-error-text (1)  to  ws-rl-line-buf
007570              display  ws-rl-line-buf
007580              stop     run
007590     end-if.
007600     open     input   doc-text.
007610     if       ws-dt-status   not =  "00"
007620              display  "SY001 UNABLE TO OPEN DOC-TEXT FILE"
007630              stop     run
007640     end-if.
007650     open     output  results.
007660     if       ws-re-status   not =  "00"
007670              move     ws-error-text (2)  to  ws-rl-line-buf
007680              display  ws-rl-line-buf
007690              stop     run
007700     end-if.
007710     open     output  run-log.
007720     if       ws-rl-status   not =  "00"
007730              move     ws-error-text (3)  to  ws-rl-line-buf
007740              display  ws-rl-line-buf
007750              stop     run
007760     end-if.
007770     move     spaces         to  ws-rl-date-text.
007780*    run date is captured once here, not re-read per run - every
007790*    run processed in this job step prints the same date heading.
007800     accept   ws-rl-date-text (1:6)   from  date.
007810     initiate it-run-log-report.
007820     move     "ITR100"    to  it-caller.
007830     move     "ITRNUM"    to  it-called.
007840     move     zero        to  it-term-code.
007850 aa010-open-files-exit.
007860     exit.
007870*
007880 aa015-prime-doc-text     section.
007890 aa015-prime-doc-text-start.
007900*    one record of DOC-TEXT is read ahead of the main run loop so
007910*    AA030 below always has the next document's header already in
007920*    hand when it needs to decide whether it belongs to this run.
007930     read     doc-text
007940         into ws-dt-record
007950         at end
007960              move  "Y"      to  ws-eof-doc-text
007970              move  999999   to  dt-run-seq
007980              move  99       to  dt-doc-seq
007990     end-read.
008000 aa015-prime-doc-text-exit.
008010     exit.
008020*
008030 aa090-close-files        section.
008040 aa090-close-files-start.
008050     terminate it-run-log-report.
008060     close    run-input  doc-text  results  run-log.
008070 aa090-close-files-exit.
008080     exit.
008090 aa020-process-one-run    section.
008100 aa020-process-one-run-start.
008110     read     run-input
008120         into ws-ri-text
008130         at end
008140              move  "Y"   to  ws-eof-run-input
008150              go    to  aa020-process-one-run-exit
008160     end-read.
008170     add      1               to  ws-run-seq.
008180*                                  header fields off this run's RUN-INPUT
008190*                                  record copied straight onto the
008200*                                  taxpayer-profile working area.
008210     move     ws-ri-txp-name         to  txp-name.
008220     move     ws-ri-txp-pan           to  txp-pan.
008230     move     ws-ri-txp-age            to  txp-age.
008240     move     ws-ri-txp-regime          to  txp-regime.
008250     move     ws-ri-txp-fin-year         to  txp-fin-year.
008260     move     ws-ri-txp-res-status        to  txp-res-status.
008270     move     ws-ri-txp-mode                to  txp-mode.
008280     move     ws-ri-txp-doc-count            to  txp-doc-count.
008290*                                  a blank name or residency status on
008300*                                  the input record gets a fallback
008310*                                  default rather than printing blank
008320*                                  on the run log - the batch never
008330*                                  rejects a run for a missing label.
008340     if       txp-name    =  spaces
008350              move  "Taxpayer"   to  txp-name
008360     end-if.
008370     if       txp-res-status  =  spaces
008380              move  "resident"     to  txp-res-status
008390     end-if.
008400     perform  aa025-init-run-flags
008410         thru aa025-init-run-flags-exit.
008420     perform  aa030-read-run-body
008430         thru aa030-read-run-body-exit.
008440     if       not ws-gate-is-tripped
008450              perform  aa040-run-pipeline
008460                  thru aa040-run-pipeline-exit
008470     end-if.
008480     perform  aa050-write-results
008490         thru aa050-write-results-exit.
008500     perform  aa060-write-run-log
008510         thru aa060-write-run-log-exit.
008520     add      1               to  ws-runs-processed.
008530 aa020-process-one-run-exit.
008540     exit.
008550*
008560*---------------------------------------------------------------*
008570* Clear every per-run work area - this run's income, deduction,
008580* aggregate, tax, form, status and tip records all start blank/
008590* zero, same discipline as a payroll Clear-Accumulators routine.
008600*---------------------------------------------------------------*
008610 aa025-init-run-flags     section.
008620 aa025-init-run-flags-start.
008630     move     "N"   to  ws-gate-tripped.
008640     move     "N"   to  ws-run-failed.
008650     move     zero    to  ws-step-count.
008660     move     spaces  to  sta-review-reason.
008670     move     spaces  to  sta-message.
008680     move     zero   to  ws-doc-idx.
008690*    income, deduction, aggregate and tax records cleared field by
008700*    field rather than by a group MOVE - keeps each figure's own
008710*    PICTURE and sign intact the way the old accumulator-reset
008720*    paragraphs always did it.
008730     move     zero   to  inc-gross-salary     inc-hra-received
008740                          inc-special-allowances  inc-tds-salary
008750                          inc-interest-income  inc-tds-bank
008760                          inc-other-income.
008770     move     spaces to  inc-employer-name    inc-tan.
008780     move     zero   to  ded-sec-80c-raw  ded-sec-80d-raw
008790                          ded-hra-exemption-raw  ded-other-raw.
008800     move     zero   to  agg-total-salary  agg-total-interest
008810                          agg-total-other  agg-gross-total-income
008820                          agg-total-tds.
008830     move     "N"    to  agg-anomaly-tds-hi  agg-anomaly-neg-gti
008840                          agg-anomaly-sal-tds-hi.
008850     move     zero   to  dsm-standard-deduction  dsm-sec-80c
008860                          dsm-sec-80d  dsm-hra-exemption  dsm-other
008870                          dsm-total-deductions.
008880     move     "N"    to  dsm-capped-at-gti.
008890*    all six explanation lines cleared even though most runs use
008900*    two or three of them - a half-filled table from the previous
008910*    run must never bleed onto this run's filing explanation.
008920     move     spaces to  dsm-explain-line (1)  dsm-explain-line (2)
008930                          dsm-explain-line (3)  dsm-explain-line (4)
008940                          dsm-explain-line (5)  dsm-explain-line (6).
008950     move     zero   to  tax-gross-total-income  tax-total-deductions
008960                          tax-taxable-income  tax-on-income
008970                          tax-rebate-87a  tax-cess  tax-total-tax
008980                          tax-total-tds  tax-net-refund
008990                          tax-net-payable  tax-slab-rows.
009000     move     "N"    to  tax-new-cmp-present.
009010     move     spaces to  sta-status  sta-ack-number.
009020     move     zero   to  tip-count.
009030 aa025-init-run-flags-exit.
009040     exit.
009050*
009060*---------------------------------------------------------------*
009070* Read this run's body - document headers + their DOC-TEXT lines,
009080* or the one manual-input record, per Txp-Mode.
009090*---------------------------------------------------------------*
009100 aa030-read-run-body      section.
009110 aa030-read-run-body-start.
009120     if       txp-mode-documents
009130              perform  bb005-read-one-document
009140                  thru bb005-read-one-document-exit
009150                  varying  ws-doc-idx  from  1  by  1
009160                  until  ws-doc-idx  >  txp-doc-count
009170     else
009180              perform  bb006-read-manual-record
009190                  thru bb006-read-manual-record-exit
009200     end-if.
009210 aa030-read-run-body-exit.
009220     exit.
009230*
009240*---------------------------------------------------------------*
009250* Reads one document header off RUN-INPUT (filename only - the
009260* document's own text lives on DOC-TEXT, keyed by run/doc seq) and
009270* clears this document table slot before loading its text, same
009280* read-then-clear habit as the old detail-line read paragraphs.
009290*---------------------------------------------------------------*
009300 bb005-read-one-document  section.
009310 bb005-read-one-document-start.
009320     read     run-input
009330         into ws-ri-text
009340         at end
009350              move  "Y"           to  ws-eof-run-input
009360              move  "Y"           to  ws-gate-tripped
009370              move  "NEEDS-REVIEW" to sta-status
009380              move  "unreadable run-input record" to sta-review-reason
009390              go    to  bb005-read-one-document-exit
009400     end-read.
009410     move     ws-ri-doc-filename    to  ws-doc-filename (ws-doc-idx).
009420     move     spaces                 to  ws-doc-type     (ws-doc-idx).
009430     move     zero                    to  ws-doc-confidence (ws-doc-idx).
009440     move     zero                     to  ws-doc-text-len   (ws-doc-idx).
009450     move     spaces                    to  ws-doc-raw-text   (ws-doc-idx).
009460     perform  aa032-load-doc-text
009470         thru aa032-load-doc-text-exit.
009480 bb005-read-one-document-exit.
009490     exit.
009500*
009510*---------------------------------------------------------------*
009520* Consume DOC-TEXT lines matching this run/document key, appending
009530* each 200-byte line to the document's raw-text area until the key
009540* changes or DOC-TEXT is exhausted.
009550*---------------------------------------------------------------*
009560 aa032-load-doc-text      section.
009570 aa032-load-doc-text-start.
009580     perform  aa034-consume-one-line
009590         thru aa034-consume-one-line-exit
009600         until  ws-no-more-doc-text
009610             or dt-run-seq   not =  ws-run-seq
009620             or dt-doc-seq   not =  ws-doc-idx.
009630 aa032-load-doc-text-exit.
009640     exit.
009650*
009660 aa034-consume-one-line   section.
009670 aa034-consume-one-line-start.
009680     if       ws-doc-text-len (ws-doc-idx)  <  3800
009690              move  dt-text-line  to
009700                    ws-doc-raw-text (ws-doc-idx)
009710                        (ws-doc-text-len (ws-doc-idx) + 1 : 200)
009720              add   200  to  ws-doc-text-len (ws-doc-idx)
009730     end-if.
009740     perform  aa015-prime-doc-text
009750         thru aa015-prime-doc-text-exit.
009760 aa034-consume-one-line-exit.
009770     exit.
009780*
009790*---------------------------------------------------------------*
009800* Manual-mode input - reads the one RUN-INPUT record that carries
009810* the taxpayer's figures typed straight into the fields rather than
009820* scanned off a document, and copies it into the working Man-xxx
009830* group.  Man-Regime also becomes Txp-Regime here, since a manual
009840* filer states the regime directly rather than it being inferred
009850* by BB022/BB024's wording scan.
009860*---------------------------------------------------------------*
009870 bb006-read-manual-record section.
009880 bb006-read-manual-record-start.
009890     read     run-input
009900         into ws-ri-text
009910         at end
009920              move  "Y"           to  ws-eof-run-input
009930              move  "Y"           to  ws-gate-tripped
009940              move  "NEEDS-REVIEW" to sta-status
009950              move  "unreadable run-input record" to sta-review-reason
009960              go    to  bb006-read-manual-record-exit
009970     end-read.
009980     move     ws-ri-man-salary        to  man-salary.
009990     move     ws-ri-man-interest-inc   to  man-interest-income.
010000     move     ws-ri-man-tds-salary      to  man-tds-salary.
010010     move     ws-ri-man-tds-bank         to  man-tds-bank.
010020     move     ws-ri-man-sec-80c           to  man-sec-80c.
010030     move     ws-ri-man-sec-80d            to  man-sec-80d.
010040     move     ws-ri-man-hra-exemption       to  man-hra-exemption.
010050     move     ws-ri-man-other-ded            to  man-other-deductions.
010060     move     ws-ri-man-regime                to  man-regime.
010070     move     man-regime                        to  txp-regime.
010080 bb006-read-manual-record-exit.
010090     exit.
010100*---------------------------------------------------------------*
010110* The run pipeline proper - classify/extract or copy manual, gate
010120* checks, aggregate, deduct, compute tax, fill form, validate,
010130* e-verify, tips.  GO TO within this paragraph's range is this shop's usual
010140* early-exit idiom for a failed gate, same as end-of-file handling
010150* elsewhere in this program.
010160*
010170* 21/02/26 vbc - Logged each step to Ws-Step-Log (via Aa048) so the
010180*                run log can print a processing timeline.  A gate
010190*                trip is logged against the step it interrupted and
010200*                carries Sta-Review-Reason as its summary; every
010210*                other step logs COMPLETED with a fixed one-line
010220*                summary.  No new business behaviour - the gates and
010230*                the BB0xx performs are unchanged.
010240*---------------------------------------------------------------*
010250 aa040-run-pipeline       section.
010260 aa040-run-pipeline-start.
010270*   DOCUMENTS mode classifies and extracts off the uploaded text
010280*   files; MANUAL mode below just copies the caller's own figures -
010290*   either way the run converges on the same working-storage fields
010300*   before AA044 onward, so the rest of the pipeline never needs
010310*   to know which branch was taken.
010320     if       txp-mode-documents
010330              perform  bb010-classify-documents
010340                  thru bb010-classify-documents-exit
010350                  varying  ws-doc-idx  from  1  by  1
010360                  until  ws-doc-idx  >  txp-doc-count
010370              perform  aa042-check-confidence-gate
010380                  thru aa042-check-confidence-gate-exit
010390*                                  gate checked once per run, after the
010400*                                  whole document set is classified, not
010410*                                  per document inside the loop above.
010420              if     ws-gate-is-tripped
010430                     move  "CLASSIFY"        to  log-step-name
010440                   move  "FAILED"          to  log-step-status
010450                   move  sta-review-reason to  log-step-summary
010460                   perform  aa048-log-pipeline-step
010470                       thru aa048-log-pipeline-step-exit
010480                     go  to  aa040-run-pipeline-exit
010490              end-if
010500              move  "CLASSIFY"               to  log-step-name
010510              move  "COMPLETED"              to  log-step-status
010520              move  "documents classified by keyword/filename scan"
010530                    to  log-step-summary
010540              perform  aa048-log-pipeline-step
010550                  thru aa048-log-pipeline-step-exit
010560              perform  bb020-extract-fields
010570                  thru bb020-extract-fields-exit
010580*                                  extraction has no gate of its own -
010590*                                  a figure it cannot find is left at
010600*                                  zero and picked up by AA044/AA046.
010610              move  "EXTRACT"                to  log-step-name
010620              move  "COMPLETED"              to  log-step-status
010630              move  "amount fields extracted from document text"
010640                    to  log-step-summary
010650              perform  aa048-log-pipeline-step
010660                  thru aa048-log-pipeline-step-exit
010670     else
010680*                                  no confidence gate on this side -
010690*                                  a manually keyed run carries no
010700*                                  per-field confidence score to gate on.
010710              perform  bb025-copy-manual-fields
010720                  thru bb025-copy-manual-fields-exit
010730              move  "MANUAL COPY"            to  log-step-name
010740              move  "COMPLETED"              to  log-step-status
010750              move  "amount fields copied from manual input"
010760                    to  log-step-summary
010770              perform  aa048-log-pipeline-step
010780                  thru aa048-log-pipeline-step-exit
010790     end-if.
010800*    the negative-figures gate runs on every run regardless of
010810*    which branch fed it above - a stray minus sign typed into a
010820*    manual form is just as possible as one parsed off a document.
010830     perform  aa044-check-negative-gate
010840         thru aa044-check-negative-gate-exit.
010850     if       ws-gate-is-tripped
010860              move  "VALIDATE-INPUT"   to  log-step-name
010870              move  "FAILED"           to  log-step-status
010880              move  sta-review-reason  to  log-step-summary
010890              perform  aa048-log-pipeline-step
010900                  thru aa048-log-pipeline-step-exit
010910              go  to  aa040-run-pipeline-exit
010920     end-if.
010930*    figures are clean of negatives and PIN-shaped misreads by this
010940*    point, so aggregation is safe to total the income buckets -
010950*    the anomaly gate just below checks the totals, not the inputs.
010960     perform  bb030-aggregate-income
010970         thru bb030-aggregate-income-exit.
010980     perform  aa046-check-anomaly-gate
010990         thru aa046-check-anomaly-gate-exit.
011000     if       ws-gate-is-tripped
011010              move  "AGGREGATE"   to  log-step-name
011020              move  "FAILED"      to  log-step-status
011030              move  sta-review-reason  to  log-step-summary
011040              perform  aa048-log-pipeline-step
011050                  thru aa048-log-pipeline-step-exit
011060              go  to  aa040-run-pipeline-exit
011070     end-if.
011080     move     "AGGREGATE"         to  log-step-name.
011090     move     "COMPLETED"         to  log-step-status.
011100     move     "income aggregated across all documents"
011110              to  log-step-summary.
011120     perform  aa048-log-pipeline-step
011130         thru aa048-log-pipeline-step-exit.
011140*    no gate follows deductions - a capping problem shows up later
011150*    as a consensus mismatch in BB070, not as a run failure here.
011160     perform  bb040-claim-deductions
011170         thru bb040-claim-deductions-exit.
011180     move     "DEDUCT"            to  log-step-name.
011190     move     "COMPLETED"         to  log-step-status.
011200     move     "deductions claimed and capped to gross total income"
011210              to  log-step-summary.
011220     perform  aa048-log-pipeline-step
011230         thru aa048-log-pipeline-step-exit.
011240*    tax is computed under whichever regime the header already
011250*    carries - the regime choice itself was settled back in
011260*    AA020/BB006, this step only does the arithmetic for it.
011270     perform  bb050-compute-tax
011280         thru bb050-compute-tax-exit.
011290     move     "TAX"               to  log-step-name.
011300     move     "COMPLETED"         to  log-step-status.
011310     move     "tax computed under the filing regime"
011320              to  log-step-summary.
011330     perform  aa048-log-pipeline-step
011340         thru aa048-log-pipeline-step-exit.
011350*    form-filling just transcribes figures already settled above
011360*    onto the ITR-1 layout - BB070 below is what actually re-checks
011370*    the transcription against the source totals.
011380     perform  bb060-fill-form
011390         thru bb060-fill-form-exit.
011400     move     "FORM"              to  log-step-name.
011410     move     "COMPLETED"         to  log-step-status.
011420     move     "ITR-1 Sahaj form fields filled"
011430              to  log-step-summary.
011440     perform  aa048-log-pipeline-step
011450         thru aa048-log-pipeline-step-exit.
011460*    last gate in the run - once consensus passes, the remaining
011470*    steps (e-verify, tips) only report on a figure set already
011480*    accepted as internally consistent, none of them go to exit.
011490     perform  bb070-validate-consensus
011500         thru bb070-validate-consensus-exit.
011510     if       ws-gate-is-tripped
011520              move  "VALIDATE"    to  log-step-name
011530              move  "FAILED"      to  log-step-status
011540              move  sta-review-reason  to  log-step-summary
011550              perform  aa048-log-pipeline-step
011560                  thru aa048-log-pipeline-step-exit
011570              go  to  aa040-run-pipeline-exit
011580     end-if.
011590     move     "VALIDATE"          to  log-step-name.
011600     move     "COMPLETED"         to  log-step-status.
011610     move     "consensus cross-checks within tolerance"
011620              to  log-step-summary.
011630     perform  aa048-log-pipeline-step
011640         thru aa048-log-pipeline-step-exit.
011650*    e-verify can still mark the run FAILED or NEEDS-REVIEW on
011660*    Sta-Status below (bad PAN, impossible income) - the pipeline
011670*    itself just keeps going and lets the caller read Sta-Status.
011680     perform  bb080-e-verify
011690         thru bb080-e-verify-exit.
011700     move     "VERIFY"            to  log-step-name.
011710     move     "COMPLETED"         to  log-step-status.
011720     move     sta-message         to  log-step-summary.
011730     perform  aa048-log-pipeline-step
011740         thru aa048-log-pipeline-step-exit.
011750*    tips are generated even on a FAILED e-verify - a taxpayer
011760*    parked for manual review still benefits from seeing the
011770*    80C/80D/NPS headroom while the review is pending.
011780     perform  bb090-generate-tips
011790         thru bb090-generate-tips-exit.
011800     move     "TIPS"              to  log-step-name.
011810     move     "COMPLETED"         to  log-step-status.
011820     move     "tax-saving tips generated"
011830              to  log-step-summary.
011840     perform  aa048-log-pipeline-step
011850         thru aa048-log-pipeline-step-exit.
011860 aa040-run-pipeline-exit.
011870     exit.
011880*
011890*---------------------------------------------------------------*
011900* Confidence gate - any document under 0.80 confidence stops the
011910* run.
011920* The deterministic classifier always posts 0.90 (BB010), so this
011930* gate is belt-and-braces against a future confidence-scoring
011940* change, same defensive habit as the old balance-forward checks.
011950*---------------------------------------------------------------*
011960 aa042-check-confidence-gate section.
011970 aa042-check-confidence-gate-start.
011980     move     zero   to  ws-doc-idx.
011990     perform  aa043-check-one-confidence
012000         thru aa043-check-one-confidence-exit
012010         varying  ws-doc-idx  from  1  by  1
012020         until  ws-doc-idx  >  txp-doc-count
012030             or ws-gate-is-tripped.
012040 aa042-check-confidence-gate-exit.
012050     exit.
012060*
012070 aa043-check-one-confidence  section.
012080 aa043-check-one-confidence-start.
012090     if       ws-doc-confidence (ws-doc-idx)  <  0.80
012100              move  "Y"  to  ws-gate-tripped
012110              move  "NEEDS-REVIEW"  to  sta-status
012120              move  "low-confidence classification"  to  sta-review-reason
012130     end-if.
012140 aa043-check-one-confidence-exit.
012150     exit.
012160*
012170 aa044-check-negative-gate   section.
012180 aa044-check-negative-gate-start.
012190     if       inc-gross-salary  <  zero
012200         or   inc-interest-income  <  zero
012210              move  "Y"  to  ws-gate-tripped
012220              move  "NEEDS-REVIEW"  to  sta-status
012230              move  "negative salary or interest income"  to  sta-review-reason
012240     end-if.
012250 aa044-check-negative-gate-exit.
012260     exit.
012270*
012280 aa046-check-anomaly-gate     section.
012290 aa046-check-anomaly-gate-start.
012300     if       agg-is-anomaly-tds-hi
012310         or   agg-is-anomaly-neg-gti
012320         or   agg-is-anomaly-sal-tds-hi
012330              move  "Y"  to  ws-gate-tripped
012340              move  "NEEDS-REVIEW"  to  sta-status
012350              move  "income anomaly detected during aggregation"
012360                    to  sta-review-reason
012370     end-if.
012380 aa046-check-anomaly-gate-exit.
012390     exit.
012400*
012410*---------------------------------------------------------------*
012420* 21/02/26 vbc - New paragraph.  Appends one line to the in-memory
012430*                step log (Ws-Step-Log) from the Ws-Step-Log-Args
012440*                passed-parameter area - the same habit this program
012450*                already uses for Ws-Tax-Calc-Args, since COBOL
012460*                paragraphs take no arguments of their own.  Bounded
012470*                at nine entries; CLASSIFY, EXTRACT-or-MANUAL COPY,
012480*                AGGREGATE, DEDUCT, TAX, FORM, VALIDATE, VERIFY and
012490*               TIPS is nine steps at most in any one run, so the
012500*               bound is never reached in practice.
012510*---------------------------------------------------------------*
012520 aa048-log-pipeline-step     section.
012530 aa048-log-pipeline-step-start.
012540     if       ws-step-count  <  9
012550              add   1              to  ws-step-count
012560              move  log-step-name     to  ws-step-name    (ws-step-count)
012570              move  log-step-status   to  ws-step-status  (ws-step-count)
012580             move  log-step-summary  to  ws-step-summary (ws-step-count)
012590     end-if.
012600 aa048-log-pipeline-step-exit.
012610     exit.
012620*
012630*---------------------------------------------------------------*
012640* Document classifier - priority order FORM-16, BANK-INT,
012650* FORM-26AS, OTHER, scanning lower-cased text then filename at
012660* each priority level.  Confidence fixed at 0.90 on this
012670* deterministic path - no scoring model is run.
012680*---------------------------------------------------------------*
012690 bb010-classify-documents section.
012700 bb010-classify-documents-start.
012710     move     "N"      to  ws-class-done.
012720*                                  FORM-16 checks - five keyword
012730*                                  variants, document text first,
012740*                                  then the filename if the text
012750*                                  never names the certificate.
012760     perform  bb012-load-scan-from-doc-text
012770         thru bb012-load-scan-from-doc-text-exit.
012780     move     "form no. 16"    to  ws-scan-keyword.
012790     move     11                to  ws-scan-klen.
012800     perform  zz020-contains-keyword  thru  zz020-contains-keyword-exit.
012810     if       ws-text-scan-found
012820              move  "FORM-16"  to  ws-doc-type (ws-doc-idx)
012830              move  "Y"        to  ws-class-done
012840     end-if.
012850     if       not ws-doc-already-classed
012860              move  "form 16"   to  ws-scan-keyword
012870              move  7            to  ws-scan-klen
012880              perform  zz020-contains-keyword thru zz020-contains-keyword-exit
012890              if    ws-text-scan-found
012900                    move  "FORM-16"  to  ws-doc-type (ws-doc-idx)
012910                    move  "Y"        to  ws-class-done
012920              end-if
012930     end-if.
012940     if       not ws-doc-already-classed
012950              move  "certificate under section 203"  to  ws-scan-keyword
012960              move  30                                 to  ws-scan-klen
012970              perform  zz020-contains-keyword thru zz020-contains-keyword-exit
012980              if    ws-text-scan-found
012990                    move  "FORM-16"  to  ws-doc-type (ws-doc-idx)
013000                    move  "Y"        to  ws-class-done
013010              end-if
013020     end-if.
013030     if       not ws-doc-already-classed
013040*                                  text never named the certificate -
013050*                                  fall back to the filename itself,
013060*                                  a bare "16" being common in practice
013070*                                  (e.g. "form16_2024.txt").
013080              perform  bb013-load-scan-from-doc-name
013090                  thru bb013-load-scan-from-doc-name-exit
013100              move  "16"        to  ws-scan-keyword
013110              move  2            to  ws-scan-klen
013120              perform  zz020-contains-keyword thru zz020-contains-keyword-exit
013130              if    ws-text-scan-found
013140                    move  "FORM-16"  to  ws-doc-type (ws-doc-idx)
013150                    move  "Y"        to  ws-class-done
013160              end-if
013170     end-if.
013180     if       not ws-doc-already-classed
013190              move  "form16"    to  ws-scan-keyword
013200              move  6            to  ws-scan-klen
013210              perform  zz020-contains-keyword thru zz020-contains-keyword-exit
013220              if    ws-text-scan-found
013230                    move  "FORM-16"  to  ws-doc-type (ws-doc-idx)
013240                    move  "Y"        to  ws-class-done
013250              end-if
013260     end-if.
013270     if       not ws-doc-already-classed
013280*                                  BANK-INT checks - six keyword
013290*                                  variants once FORM-16 is ruled
013300*                                  out, bank/interest wording being
013310*                                  the next most specific signal.
013320              perform  bb012-load-scan-from-doc-text
013330                  thru bb012-load-scan-from-doc-text-exit
013340              move  "interest certificate"   to  ws-scan-keyword
013350              move  21                        to  ws-scan-klen
013360              perform  zz020-contains-keyword thru zz020-contains-keyword-exit
013370              if    ws-text-scan-found
013380                    move  "BANK-INT"  to  ws-doc-type (ws-doc-idx)
013390                    move  "Y"         to  ws-class-done
013400              end-if
013410     end-if.
013420     if       not ws-doc-already-classed
013430*                                  "fixed deposit", "bank interest",
013440*                                  "savings account" and "tds on interest"
013450*                                  are all read the same way at this level -
013460*                                  any one of the four on its own is taken
013470*                                  as conclusive, so the chain keeps falling
013480*                                  through on a miss rather than scoring them.
013490              move  "fixed deposit"    to  ws-scan-keyword
013500              move  13                  to  ws-scan-klen
013510              perform  zz020-contains-keyword thru zz020-contains-keyword-exit
013520              if    ws-text-scan-found
013530                    move  "BANK-INT"  to  ws-doc-type (ws-doc-idx)
013540                    move  "Y"         to  ws-class-done
013550              end-if
013560     end-if.
013570     if       not ws-doc-already-classed
013580              move  "bank interest"    to  ws-scan-keyword
013590              move  13                  to  ws-scan-klen
013600              perform  zz020-contains-keyword thru zz020-contains-keyword-exit
013610              if    ws-text-scan-found
013620                    move  "BANK-INT"  to  ws-doc-type (ws-doc-idx)
013630                    move  "Y"         to  ws-class-done
013640              end-if
013650     end-if.
013660     if       not ws-doc-already-classed
013670              move  "savings account"   to  ws-scan-keyword
013680              move  15                   to  ws-scan-klen
013690              perform  zz020-contains-keyword thru zz020-contains-keyword-exit
013700              if    ws-text-scan-found
013710                    move  "BANK-INT"  to  ws-doc-type (ws-doc-idx)
013720                    move  "Y"         to  ws-class-done
013730              end-if
013740     end-if.
013750     if       not ws-doc-already-classed
013760              move  "tds on interest"   to  ws-scan-keyword
013770              move  15                   to  ws-scan-klen
013780              perform  zz020-contains-keyword thru zz020-contains-keyword-exit
013790              if    ws-text-scan-found
013800                    move  "BANK-INT"  to  ws-doc-type (ws-doc-idx)
013810                    move  "Y"         to  ws-class-done
013820              end-if
013830     end-if.
013840     if       not ws-doc-already-classed
013850*                                  switch to filename for the rest of
013860*                                  this priority level - "bank" in the
013870*                                  name is as specific a signal as any
013880*                                  text wording tried above.
013890              perform  bb013-load-scan-from-doc-name
013900                  thru bb013-load-scan-from-doc-name-exit
013910              move  "bank"       to  ws-scan-keyword
013920              move  4             to  ws-scan-klen
013930              perform  zz020-contains-keyword thru zz020-contains-keyword-exit
013940              if    ws-text-scan-found
013950                    move  "BANK-INT"  to  ws-doc-type (ws-doc-idx)
013960                    move  "Y"         to  ws-class-done
013970              end-if
013980     end-if.
013990     if       not ws-doc-already-classed
014000*                                  bare "interest"/"fd" are the weakest
014010*                                  BANK-INT signals in this level, so
014020*                                  they are tried last, still on the
014030*                                  filename from Bb013.
014040              move  "interest"    to  ws-scan-keyword
014050              move  8              to  ws-scan-klen
014060              perform  zz020-contains-keyword thru zz020-contains-keyword-exit
014070              if    ws-text-scan-found
014080                    move  "BANK-INT"  to  ws-doc-type (ws-doc-idx)
014090                    move  "Y"         to  ws-class-done
014100              end-if
014110     end-if.
014120     if       not ws-doc-already-classed
014130              move  "fd"           to  ws-scan-keyword
014140              move  2                to  ws-scan-klen
014150              perform  zz020-contains-keyword thru zz020-contains-keyword-exit
014160              if    ws-text-scan-found
014170                    move  "BANK-INT"  to  ws-doc-type (ws-doc-idx)
014180                    move  "Y"         to  ws-class-done
014190              end-if
014200     end-if.
014210     if       not ws-doc-already-classed
014220*                                  FORM-26AS checks - last resort
014230*                                  before OTHER; "26as"/"form 26"
014240*                                  wording in text, then filename.
014250              perform  bb012-load-scan-from-doc-text
014260                  thru bb012-load-scan-from-doc-text-exit
014270              move  "26as"        to  ws-scan-keyword
014280              move  4               to  ws-scan-klen
014290              perform  zz020-contains-keyword thru zz020-contains-keyword-exit
014300              if    ws-text-scan-found
014310                    move  "FORM-26AS"  to  ws-doc-type (ws-doc-idx)
014320                    move  "Y"          to  ws-class-done
014330              end-if
014340     end-if.
014350     if       not ws-doc-already-classed
014360              move  "form 26"      to  ws-scan-keyword
014370              move  7                to  ws-scan-klen
014380              perform  zz020-contains-keyword thru zz020-contains-keyword-exit
014390              if    ws-text-scan-found
014400                    move  "FORM-26AS"  to  ws-doc-type (ws-doc-idx)
014410                    move  "Y"          to  ws-class-done
014420              end-if
014430     end-if.
014440     if       not ws-doc-already-classed
014450              perform  bb013-load-scan-from-doc-name
014460                  thru bb013-load-scan-from-doc-name-exit
014470              move  "26as"         to  ws-scan-keyword
014480              move  4                to  ws-scan-klen
014490              perform  zz020-contains-keyword thru zz020-contains-keyword-exit
014500              if    ws-text-scan-found
014510                    move  "FORM-26AS"  to  ws-doc-type (ws-doc-idx)
014520                    move  "Y"          to  ws-class-done
014530              end-if
014540     end-if.
014550     if       not ws-doc-already-classed
014560*                                  nothing matched any priority
014570*                                  level - file under OTHER rather
014580*                                  than leave the slot blank.
014590              move  "OTHER"   to  ws-doc-type (ws-doc-idx)
014600     end-if.
014610*                                  confidence is fixed at 0.90 on
014620*                                  this deterministic keyword path -
014630*                                  AA042/AA043 still check it, in
014640*                                  case a future scoring model ever
014650*                                  replaces this paragraph.
014660     move     0.90            to  ws-doc-confidence (ws-doc-idx).
014670 bb010-classify-documents-exit.
014680     exit.
014690*
014700*---------------------------------------------------------------*
014710* Loads the current document's raw text into the shared scan
014720* buffer, lower-cased, ready for Zz020's keyword search.
014730*---------------------------------------------------------------*
014740 bb012-load-scan-from-doc-text section.
014750 bb012-load-scan-from-doc-text-start.
014760     move     spaces                          to  ws-scan-text.
014770     move     ws-doc-raw-text (ws-doc-idx)      to  ws-scan-text.
014780     perform  zz030-lowercase-scan-text
014790         thru zz030-lowercase-scan-text-exit.
014800 bb012-load-scan-from-doc-text-exit.
014810     exit.
014820*
014830*---------------------------------------------------------------*
014840* Same idea as Bb012, loading the document's filename instead -
014850* used once the document text itself fails to name the form.
014860*---------------------------------------------------------------*
014870 bb013-load-scan-from-doc-name section.
014880 bb013-load-scan-from-doc-name-start.
014890     move     spaces                      to  ws-scan-text.
014900     move     ws-doc-filename (ws-doc-idx)  to  ws-scan-text.
014910     perform  zz030-lowercase-scan-text
014920         thru zz030-lowercase-scan-text-exit.
014930 bb013-load-scan-from-doc-name-exit.
014940     exit.
014950*---------------------------------------------------------------*
014960* Generic substring search over ws-scan-text (4000 bytes) for
014970* ws-scan-keyword (ws-scan-klen significant bytes).  Sets
014980* ws-scan-found "Y"/"N" and, on the first hit, ws-scan-found-pos.
014990* Used by both the document classifier and the keyword-anchored
015000* field extractor - one search routine, many callers, same idea as
015010* a shop-wide date-conversion utility.
015020*---------------------------------------------------------------*
015030 zz020-contains-keyword   section.
015040 zz020-contains-keyword-start.
015050     move     "N"       to  ws-scan-found.
015060     move     zero        to  ws-scan-found-pos.
015070     compute  ws-scan-limit  =  4001  -  ws-scan-klen.
015080     if       ws-scan-limit  <  1
015090              go  to  zz020-contains-keyword-exit
015100     end-if.
015110     perform  zz021-scan-one-position
015120         thru zz021-scan-one-position-exit
015130         varying  ws-scan-pos  from  1  by  1
015140         until  ws-scan-pos  >  ws-scan-limit
015150             or ws-text-scan-found.
015160 zz020-contains-keyword-exit.
015170     exit.
015180*
015190 zz021-scan-one-position  section.
015200 zz021-scan-one-position-start.
015210     if       ws-scan-text (ws-scan-pos : ws-scan-klen)
015220                  =  ws-scan-keyword (1 : ws-scan-klen)
015230              move  "Y"          to  ws-scan-found
015240              move  ws-scan-pos  to  ws-scan-found-pos
015250     end-if.
015260 zz021-scan-one-position-exit.
015270     exit.
015280*
015290*---------------------------------------------------------------*
015300* Lower-cases ws-scan-text in place - no FUNCTION LOWER-CASE on
015310* this compiler, so INSPECT ... CONVERTING does the work, the same
015320* habit used for the regime-shorthand text in ITRNUM.
015330*---------------------------------------------------------------*
015340 zz030-lowercase-scan-text  section.
015350 zz030-lowercase-scan-text-start.
015360     inspect  ws-scan-text  converting
015370              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
015380           to "abcdefghijklmnopqrstuvwxyz".
015390 zz030-lowercase-scan-text-exit.
015400     exit.
015410*---------------------------------------------------------------*
015420* Field extraction - per classified document, keyword-anchored
015430* amount scan with plausibility ranges; maxima kept across
015440* documents of the same kind; sanity caps applied once all
015450* documents are done.
015460*---------------------------------------------------------------*
015470 bb020-extract-fields     section.
015480 bb020-extract-fields-start.
015490     perform  bb021-extract-one-document
015500         thru bb021-extract-one-document-exit
015510         varying  ws-doc-idx  from  1  by  1
015520         until  ws-doc-idx  >  txp-doc-count.
015530     perform  bb028-apply-sanity-caps
015540         thru bb028-apply-sanity-caps-exit.
015550 bb020-extract-fields-exit.
015560     exit.
015570*
015580 bb021-extract-one-document section.
015590 bb021-extract-one-document-start.
015600     if       ws-doc-is-form16 (ws-doc-idx)
015610              perform  bb022-extract-form16
015620                  thru bb022-extract-form16-exit
015630     end-if.
015640     if       ws-doc-is-bank-int (ws-doc-idx)
015650              perform  bb024-extract-bank-int
015660                  thru bb024-extract-bank-int-exit
015670     end-if.
015680 bb021-extract-one-document-exit.
015690     exit.
015700*
015710*---------------------------------------------------------------*
015720* FORM-16: gross salary, employer TDS, 80C, 80D, HRA exemption.
015730* Employer name is cosmetic only on this record and is not carried
015740* through to any downstream computation, so it is left at its
015750* default here rather than scraped out of free text.
015760*---------------------------------------------------------------*
015770 bb022-extract-form16     section.
015780 bb022-extract-form16-start.
015790*                                  each keyword below anchors one
015800*                                  figure; the plausibility range
015810*                                  on Num-Output-Amount after Zz040
015820*                                  guards against picking up a PAN,
015830*                                  a phone number or an unrelated
015840*                                  total that happens to follow the
015850*                                  same word elsewhere in the text.
015860     perform  bb012-load-scan-from-doc-text
015870         thru bb012-load-scan-from-doc-text-exit.
015880*                                  gross salary - Rs 10,000 to 10 crore
015890*                                  is this field's plausible range.
015900     move     "gross salary"     to  ws-scan-keyword.
015910     move     12                   to  ws-scan-klen.
015920     perform  zz020-contains-keyword  thru  zz020-contains-keyword-exit.
015930     if       ws-text-scan-found
015940              perform  zz040-extract-amount-after-anchor
015950                  thru zz040-extract-amount-after-anchor-exit
015960              if    num-output-amount  >=  10000
015970                and num-output-amount  <=  100000000
015980                and num-output-amount  >   inc-gross-salary
015990                    move  num-output-amount  to  inc-gross-salary
016000              end-if
016010     end-if.
016020*                                  salary TDS - excluded if it equals
016030*                                  the gross salary figure just found
016040*                                  (same number, mislabelled) or looks
016050*                                  like a ten-digit PIN, not a rupee sum.
016060     move     "tds"               to  ws-scan-keyword.
016070     move     3                     to  ws-scan-klen.
016080     perform  zz020-contains-keyword  thru  zz020-contains-keyword-exit.
016090     if       ws-text-scan-found
016100              perform  zz040-extract-amount-after-anchor
016110                  thru zz040-extract-amount-after-anchor-exit
016120              if    num-output-amount  >=  1000
016130                and num-output-amount  <=  5000000
016140                and num-output-amount  not =  inc-gross-salary
016150                and not wa-window-looks-like-pin
016160                and num-output-amount  >  inc-tds-salary
016170                    move  num-output-amount  to  inc-tds-salary
016180              end-if
016190     end-if.
016200*                                  80C raw - capped at the statutory
016210*                                  Rs 2,00,000 ceiling here too, before
016220*                                  BB040 applies the real Cap-Sec-80C.
016230     move     "80c"                to  ws-scan-keyword.
016240     move     3                      to  ws-scan-klen.
016250     perform  zz020-contains-keyword  thru  zz020-contains-keyword-exit.
016260     if       ws-text-scan-found
016270              perform  zz040-extract-amount-after-anchor
016280                  thru zz040-extract-amount-after-anchor-exit
016290              if    num-output-amount  <=  200000
016300                and num-output-amount  >   ded-sec-80c-raw
016310                    move  num-output-amount  to  ded-sec-80c-raw
016320              end-if
016330     end-if.
016340*                                  80D raw - Rs 60,000 plausibility cap,
016350*                                  wider than either statutory 80D cap
016360*                                  since this is the raw premium figure.
016370     move     "80d"                 to  ws-scan-keyword.
016380     move     3                       to  ws-scan-klen.
016390     perform  zz020-contains-keyword  thru  zz020-contains-keyword-exit.
016400     if       ws-text-scan-found
016410              perform  zz040-extract-amount-after-anchor
016420                  thru zz040-extract-amount-after-anchor-exit
016430              if    num-output-amount  <=  60000
016440                and num-output-amount  >   ded-sec-80d-raw
016450                    move  num-output-amount  to  ded-sec-80d-raw
016460              end-if
016470     end-if.
016480*                                  HRA received - the raw figure off
016490*                                  the form; the exemption itself is
016500*                                  worked out later, not here.
016510     move     "hra"                  to  ws-scan-keyword.
016520     move     3                        to  ws-scan-klen.
016530     perform  zz020-contains-keyword  thru  zz020-contains-keyword-exit.
016540     if       ws-text-scan-found
016550              perform  zz040-extract-amount-after-anchor
016560                  thru zz040-extract-amount-after-anchor-exit
016570              if    num-output-amount  <=  500000
016580                and num-output-amount  >   inc-hra-received
016590                    move  num-output-amount  to  inc-hra-received
016600              end-if
016610     end-if.
016620 bb022-extract-form16-exit.
016630     exit.
016640*
016650*---------------------------------------------------------------*
016660* BANK-INT: interest income, bank TDS, home-loan principal (adds
016670* to 80C raw), home-loan interest (adds to OTHER raw).  All kept
016680* as running maxima, same discipline as the Form 16 fields.
016690*---------------------------------------------------------------*
016700 bb024-extract-bank-int   section.
016710 bb024-extract-bank-int-start.
016720     perform  bb012-load-scan-from-doc-text
016730         thru bb012-load-scan-from-doc-text-exit.
016740*                                  interest income - Rs 100 to 1 crore
016750*                                  plausible range.
016760     move     "interest"            to  ws-scan-keyword.
016770     move     8                       to  ws-scan-klen.
016780     perform  zz020-contains-keyword  thru  zz020-contains-keyword-exit.
016790     if       ws-text-scan-found
016800              perform  zz040-extract-amount-after-anchor
016810                  thru zz040-extract-amount-after-anchor-exit
016820              if    num-output-amount  >=  100
016830                and num-output-amount  <=  10000000
016840                and num-output-amount  >   inc-interest-income
016850                    move  num-output-amount  to  inc-interest-income
016860              end-if
016870     end-if.
016880*                                  bank TDS on interest - no relation to
016890*                                  the Form 16 salary TDS field, so the
016900*                                  only guard needed here is the PIN
016910*                                  look-alike check.
016920     move     "tds"                  to  ws-scan-keyword.
016930     move     3                        to  ws-scan-klen.
016940     perform  zz020-contains-keyword  thru  zz020-contains-keyword-exit.
016950     if       ws-text-scan-found
016960              perform  zz040-extract-amount-after-anchor
016970                  thru zz040-extract-amount-after-anchor-exit
016980              if    num-output-amount  <=  100000
016990                and not wa-window-looks-like-pin
017000                and num-output-amount  >   inc-tds-bank
017010                    move  num-output-amount  to  inc-tds-bank
017020              end-if
017030     end-if.
017040*                                  home-loan principal repayment counts
017050*                                  toward 80C, same bucket as the Form
017060*                                  16 figure, so it shares Ded-Sec-80C-Raw.
017070     move     "principal"             to  ws-scan-keyword.
017080     move     9                         to  ws-scan-klen.
017090     perform  zz020-contains-keyword  thru  zz020-contains-keyword-exit.
017100     if       ws-text-scan-found
017110              perform  zz040-extract-amount-after-anchor
017120                  thru zz040-extract-amount-after-anchor-exit
017130              if    num-output-amount  <=  200000
017140                and num-output-amount  >   ded-sec-80c-raw
017150                    move  num-output-amount  to  ded-sec-80c-raw
017160              end-if
017170     end-if.
017180*                                  home-loan interest u/s 24(b) is not a
017190*                                  deduction code of its own on ITR-1 -
017200*                                  it is rolled into Ded-Other-Raw, capped
017210*                                  at the statutory Rs 2,00,000 ceiling.
017220     move     "home loan interest"     to  ws-scan-keyword.
017230     move     19                          to  ws-scan-klen.
017240     perform  zz020-contains-keyword  thru  zz020-contains-keyword-exit.
017250     if       ws-text-scan-found
017260              perform  zz040-extract-amount-after-anchor
017270                  thru zz040-extract-amount-after-anchor-exit
017280              if    num-output-amount  <=  250000
017290                and num-output-amount  >   ded-other-raw
017300                    move  num-output-amount  to  ded-other-raw
017310              end-if
017320     end-if.
017330 bb024-extract-bank-int-exit.
017340     exit.
017350*
017360*---------------------------------------------------------------*
017370* Field-extraction sanity caps, run once all documents are
017380* extracted.
017390*---------------------------------------------------------------*
017400 bb028-apply-sanity-caps  section.
017410 bb028-apply-sanity-caps-start.
017420*                                  bank TDS above 25% of the interest it
017430*                                  was supposedly deducted from is not a
017440*                                  believable rate - the keyword scan
017450*                                  latched onto the wrong number, so the
017460*                                  figure is dropped rather than kept.
017470     if       inc-interest-income  >  zero
017480         and  inc-tds-bank  >  (inc-interest-income  *  0.25)
017490              move  zero  to  inc-tds-bank
017500     end-if.
017510*                                  same idea for salary TDS, at the
017520*                                  wider 40% ceiling the highest slab
017530*                                  rate plus cess could ever reach.
017540     if       inc-gross-salary  >  zero
017550         and  inc-tds-salary  >  (inc-gross-salary  *  0.40)
017560              move  zero  to  inc-tds-salary
017570     end-if.
017580 bb028-apply-sanity-caps-exit.
017590     exit.
017600*
017610*---------------------------------------------------------------*
017620* When the run supplies manual figures instead of documents, copy
017630* them straight into the income / deduction intermediate areas.
017640*---------------------------------------------------------------*
017650 bb025-copy-manual-fields section.
017660 bb025-copy-manual-fields-start.
017670     move     man-salary              to  inc-gross-salary.
017680     move     man-interest-income       to  inc-interest-income.
017690     move     man-tds-salary              to  inc-tds-salary.
017700     move     man-tds-bank                  to  inc-tds-bank.
017710     move     man-sec-80c                      to  ded-sec-80c-raw.
017720     move     man-sec-80d                        to  ded-sec-80d-raw.
017730     move     man-hra-exemption                    to  inc-hra-received.
017740     move     man-other-deductions                   to  ded-other-raw.
017750 bb025-copy-manual-fields-exit.
017760     exit.
017770*---------------------------------------------------------------*
017780* Copies an 80-byte window starting just after the last keyword
017790* match (ws-scan-found-pos/ws-scan-klen), finds the first digit in
017800* it, collects the run of digit/comma/dot characters that follows,
017810* and hands that token to ITRNUM (function 1) for parsing.  Also
017820* flags a 6-digit whole-number token with no decimal point as a
017830* likely PIN/ZIP code, per the extraction sanity rule.
017840*---------------------------------------------------------------*
017850 zz040-extract-amount-after-anchor section.
017860 zz040-extract-amount-after-anchor-start.
017870     move     zero             to  num-output-amount.
017880     move     "N"                to  wa-looks-like-pin.
017890     compute  wa-start  =  ws-scan-found-pos  +  ws-scan-klen.
017900     move     80                    to  wa-len.
017905*    window shrinks to whatever is left of the 4000-byte scan text
017906*    if the keyword match landed near the end - never reads past
017907*    the end of Ws-Scan-Text.
017910     if       wa-start  +  79  >  4000
017920              compute  wa-len  =  4001  -  wa-start
017930     end-if.
017935*    a keyword matched right at the very end of the text leaves no
017936*    room for a window at all - give up on this anchor rather than
017937*    read off the end of the buffer.
017940     if       wa-len  <  1  or  wa-start  >  4000
017950              go  to  zz040-extract-amount-after-anchor-exit
017960     end-if.
017970     move     spaces                  to  wa-window-text.
017980     move     ws-scan-text (wa-start : wa-len)  to
017990              wa-window-text (1 : wa-len).
018000     perform  zz041-find-token-start
018010         thru zz041-find-token-start-exit.
018020     if       wa-window-start-found
018030              perform  zz042-collect-token
018040                  thru zz042-collect-token-exit
018050              move     1                to  num-function
018060              call     "ITRNUM"  using  ws-num-ws
018070              perform  zz043-check-pin-shape
018080                  thru zz043-check-pin-shape-exit
018090     end-if.
018100 zz040-extract-amount-after-anchor-exit.
018110     exit.
018120*
018130 zz041-find-token-start   section.
018140 zz041-find-token-start-start.
018150*                                  scans the window byte by byte for the
018160*                                  first digit - a colon, space or "Rs"
018170*                                  sign between the keyword and the
018180*                                  figure is common, so the token need
018190*                                  not start at the window's first byte.
018200     move     "N"   to  wa-found-start.
018210     move     zero   to  wa-i.
018220     perform  zz041a-scan-for-digit
018230         thru zz041a-scan-for-digit-exit
018240         varying  wa-i  from  1  by  1
018250         until  wa-i  >  wa-len
018260             or wa-window-start-found.
018270 zz041-find-token-start-exit.
018280     exit.
018290*
018300 zz041a-scan-for-digit    section.
018310 zz041a-scan-for-digit-start.
018320     if       wa-window-text (wa-i : 1)  is  num-digit
018330              move  "Y"    to  wa-found-start
018340              move  wa-i    to  wa-token-start
018350     end-if.
018360 zz041a-scan-for-digit-exit.
018370     exit.
018380*
018390*---------------------------------------------------------------*
018400* Collects the digit/comma/dot run starting at wa-token-start into
018410* num-input-text, stopping at the first character outside that
018420* class or at the window's end.  Tracks digit count and whether a
018430* dot appeared, for the PIN-code shape check.
018440*---------------------------------------------------------------*
018450 zz042-collect-token      section.
018460 zz042-collect-token-start.
018470     move     spaces      to  num-input-text.
018480     move     zero          to  wa-out-ptr.
018490     move     zero           to  wa-digit-len.
018500     move     "N"             to  wa-dot-seen.
018510     move     "N"               to  wa-token-done.
018520     move     wa-token-start      to  wa-i.
018530     perform  zz042a-collect-one-char
018540         thru zz042a-collect-one-char-exit
018550         varying  wa-i  from  wa-token-start  by  1
018560         until  wa-i  >  wa-len
018570             or wa-window-token-done.
018580 zz042-collect-token-exit.
018590     exit.
018600*
018610 zz042a-collect-one-char  section.
018620 zz042a-collect-one-char-start.
018630*                                  a digit extends the token and the
018640*                                  digit count both.
018650     if       wa-window-text (wa-i : 1)  is  num-digit
018660              add   1  to  wa-out-ptr
018670              if    wa-out-ptr  <=  40
018680                    move  wa-window-text (wa-i : 1)  to
018690                          num-input-text (wa-out-ptr : 1)
018700              end-if
018710              add   1  to  wa-digit-len
018720     else
018730*                                  a comma is a thousands separator -
018740*                                  ITRNUM strips these, so it is kept in
018750*                                  the token rather than ending it.
018760              if    wa-window-text (wa-i : 1)  =  ","
018770                    add   1  to  wa-out-ptr
018780                    if    wa-out-ptr  <=  40
018790                          move  wa-window-text (wa-i : 1)  to
018800                                num-input-text (wa-out-ptr : 1)
018810                    end-if
018820              else
018830*                                  a dot carries paise and also rules
018840*                                  out the PIN-code shape that Zz043
018850*                                  checks for; anything else ends the
018860*                                  token outright.
018870                    if  wa-window-text (wa-i : 1)  =  "."
018880                        add   1  to  wa-out-ptr
018890                        if    wa-out-ptr  <=  40
018900                              move  wa-window-text (wa-i : 1)  to
018910                                    num-input-text (wa-out-ptr : 1)
018920                        end-if
018930                        move  "Y"  to  wa-dot-seen
018940                    else
018950                        move  "Y"  to  wa-token-done
018960                    end-if
018970              end-if
018980     end-if.
018990 zz042a-collect-one-char-exit.
019000     exit.
019010*
019020 zz043-check-pin-shape    section.
019030 zz043-check-pin-shape-start.
019040     if       wa-digit-len  =  6
019050         and  not wa-window-dot-seen
019060              move  "Y"   to  wa-looks-like-pin
019070     end-if.
019080 zz043-check-pin-shape-exit.
019090     exit.
019100*---------------------------------------------------------------*
019110* Income aggregation.  ws-calc-1/ws-calc-2 hold the employer &
019120* bank TDS after each is capped at its own income source; the
019130* anomaly flags are set from the figures BEFORE capping, so a
019140* genuinely excessive TDS claim is still visible on the run-log
019150* even though the aggregate carries the capped amount.
019160*---------------------------------------------------------------*
019170 bb030-aggregate-income   section.
019180 bb030-aggregate-income-start.
019190*                                  the three income buckets just sum -
019200*                                  ITR-1 has no cross-bucket adjustment
019210*                                  at the gross total income stage.
019220     move     inc-gross-salary       to  agg-total-salary.
019230     move     inc-interest-income      to  agg-total-interest.
019240     move     inc-other-income           to  agg-total-other.
019250     compute  agg-gross-total-income  =
019260              agg-total-salary  +  agg-total-interest  +  agg-total-other.
019270*                                  salary TDS capped at the salary it
019280*                                  was deducted from before it enters
019290*                                  the total - Ws-Calc-1 carries the
019300*                                  post-cap figure into Agg-Total-TDS.
019310     move     "N"                          to  agg-anomaly-sal-tds-hi.
019320     move     inc-tds-salary                to  ws-calc-1.
019330     if       inc-gross-salary  >  zero
019340         and  inc-tds-salary  >  inc-gross-salary
019350              move  "Y"                 to  agg-anomaly-sal-tds-hi
019360              move  inc-gross-salary      to  ws-calc-1
019370     end-if.
019380*                                  same capping discipline on bank TDS
019390*                                  against interest income, into Ws-Calc-2.
019400     move     inc-tds-bank                  to  ws-calc-2.
019410     if       inc-interest-income  >  zero
019420         and  inc-tds-bank  >  inc-interest-income
019430              move  inc-interest-income   to  ws-calc-2
019440     end-if.
019450     compute  agg-total-tds  =  ws-calc-1  +  ws-calc-2.
019460*                                  total TDS still exceeding the gross
019470*                                  total income, even after each source
019480*                                  was capped against itself, is flagged
019490*                                  for the run log but not corrected.
019500     move     "N"                            to  agg-anomaly-tds-hi.
019510     if       agg-total-tds  >  agg-gross-total-income
019520              move  "Y"                  to  agg-anomaly-tds-hi
019530     end-if.
019540     move     "N"                            to  agg-anomaly-neg-gti.
019550     if       agg-gross-total-income  <  zero
019560              move  "Y"                  to  agg-anomaly-neg-gti
019570     end-if.
019580 bb030-aggregate-income-exit.
019590     exit.
019600*
019610*---------------------------------------------------------------*
019620* Deduction claiming.  NEW regime: standard deduction only.  OLD
019630* regime: each component capped, then the running total capped at
019640* GTI with the fixed reallocation order (Other, HRA, 80D, 80C,
019650* Standard) when it overruns.
019660*---------------------------------------------------------------*
019670 bb040-claim-deductions   section.
019680 bb040-claim-deductions-start.
019690     if       txp-regime-new
019700              move  cap-standard-deduction  to  dsm-standard-deduction
019710              move  zero                     to  dsm-sec-80c
019720              move  zero                      to  dsm-sec-80d
019730              move  zero                       to  dsm-hra-exemption
019740              move  zero                        to  dsm-other
019750              compute  dsm-total-deductions  =  dsm-standard-deduction
019760              move  "new regime - standard deduction only, no 80C/80D/HRA"
019770                    to  dsm-explain-line (1)
019780     else
019790              perform  bb041-claim-old-regime
019800                  thru bb041-claim-old-regime-exit
019810     end-if.
019820     move     dsm-total-deductions  to  tax-total-deductions.
019830 bb040-claim-deductions-exit.
019840     exit.
019850*
019860 bb041-claim-old-regime   section.
019870 bb041-claim-old-regime-start.
019880     move     cap-standard-deduction          to  dsm-standard-deduction.
019890     move     ded-sec-80c-raw                   to  dsm-sec-80c.
019900     if       dsm-sec-80c  >  cap-sec-80c
019910              move  cap-sec-80c                 to  dsm-sec-80c
019920     end-if.
019930*                                  80D's cap depends on the taxpayer's
019940*                                  age - senior citizens get the higher
019950*                                  ceiling, everyone else the lower one.
019960     move     cap-sec-80d-under-60                 to  ws-calc-1.
019970     if       txp-age  >=  60
019980              move  cap-sec-80d-60-or-over         to  ws-calc-1
019990     end-if.
020000     move     ded-sec-80d-raw                        to  dsm-sec-80d.
020010     if       dsm-sec-80d  >  ws-calc-1
020020              move  ws-calc-1                          to  dsm-sec-80d
020030     end-if.
020040*                                  HRA and the OTHER bucket are not
020050*                                  capped here - only 80C/80D carry a
020060*                                  statutory per-head ceiling; both are
020070*                                  still subject to the GTI cap below.
020080     move     inc-hra-received                           to  dsm-hra-exemption.
020090     move     ded-other-raw                                to  dsm-other.
020100     compute  dsm-total-deductions  =  dsm-standard-deduction  +
020110              dsm-sec-80c  +  dsm-sec-80d  +  dsm-hra-exemption  +  dsm-other.
020120     move     "standard deduction Rs 50,000 applied"   to  dsm-explain-line (1).
020130     move     "N"                                        to  dsm-capped-at-gti.
020140     if       dsm-total-deductions  >  agg-gross-total-income
020150         and  agg-gross-total-income  >  zero
020160              move  "Y"  to  dsm-capped-at-gti
020170              perform  bb042-reallocate-deductions
020180                  thru bb042-reallocate-deductions-exit
020190     end-if.
020195*    explanation lines 2-4 restate what was just claimed, in the
020196*    taxpayer's own rupee figures - Dsm-Explain prints verbatim on
020197*    the filing explanation, so no further edit happens at print time.
020200     compute  ws-calc-2  =  cap-sec-80c  -  dsm-sec-80c.
020210     move     dsm-sec-80c    to  ws-edit-amt.
020220     move     ws-calc-2       to  ws-edit-amt2.
020230     move     spaces  to  dsm-explain-line (2).
020240     string   "80C: Rs "  ws-edit-amt  " claimed, Rs "  ws-edit-amt2
020250              " headroom remaining"  delimited by size
020260              into  dsm-explain-line (2).
020270     move     dsm-sec-80d    to  ws-edit-amt.
020280     move     spaces  to  dsm-explain-line (3).
020290     string   "80D: Rs "  ws-edit-amt  " claimed against its limit"
020300              delimited by size  into  dsm-explain-line (3).
020310     move     "HRA exemption applied at the claimed figure, no cap"
020320              to  dsm-explain-line (4).
020330 bb041-claim-old-regime-exit.
020340     exit.
020350*
020360*---------------------------------------------------------------*
020370* Reallocates the capped total across components in priority
020380* order Other, HRA, 80D, 80C, Standard - each absorbing the
020390* reduction before the next, per the fixed order pinned in
020400* Realloc-Order.
020410*---------------------------------------------------------------*
020420 bb042-reallocate-deductions section.
020430 bb042-reallocate-deductions-start.
020440*                                  Ws-Calc-3 carries the headroom still
020450*                                  available; each component below caps
020460*                                  itself to whatever is left, then the
020470*                                  headroom is reduced by what it took,
020480*                                  in the order Realloc-Order pins down.
020490     move     agg-gross-total-income   to  ws-calc-3.
020500     if       dsm-other  >  ws-calc-3
020510              move  ws-calc-3  to  dsm-other
020520     end-if.
020530     compute  ws-calc-3  =  ws-calc-3  -  dsm-other.
020540     if       dsm-hra-exemption  >  ws-calc-3
020550              move  ws-calc-3  to  dsm-hra-exemption
020560     end-if.
020570     compute  ws-calc-3  =  ws-calc-3  -  dsm-hra-exemption.
020580     if       dsm-sec-80d  >  ws-calc-3
020590              move  ws-calc-3  to  dsm-sec-80d
020600     end-if.
020610     compute  ws-calc-3  =  ws-calc-3  -  dsm-sec-80d.
020620     if       dsm-sec-80c  >  ws-calc-3
020630              move  ws-calc-3  to  dsm-sec-80c
020640     end-if.
020650     compute  ws-calc-3  =  ws-calc-3  -  dsm-sec-80c.
020660     if       dsm-standard-deduction  >  ws-calc-3
020670              move  ws-calc-3  to  dsm-standard-deduction
020680     end-if.
020685*    total recomputed off the five just-capped figures, not taken
020686*    on faith from Bb041 - this is the figure BB070 check 2 will
020687*    cross-foot against later.
020690     compute  dsm-total-deductions  =  dsm-other  +  dsm-hra-exemption  +
020700              dsm-sec-80d  +  dsm-sec-80c  +  dsm-standard-deduction.
020710     move     "total deductions capped at gross total income"
020720              to  dsm-explain-line (5).
020730 bb042-reallocate-deductions-exit.
020740     exit.
020750*---------------------------------------------------------------*
020760* Tax computation - slab tax for the filing regime, rebate
020770* 87A, 4% cess, refund/payable; a new-regime comparison is run on
020780* the same GTI when the filing regime is OLD.
020790*---------------------------------------------------------------*
020800 bb050-compute-tax        section.
020810 bb050-compute-tax-start.
020820     move     txp-regime                 to  tax-regime.
020830     move     1                            to  ws-regime-idx.
020840     if       txp-regime-new
020850              move  2                        to  ws-regime-idx
020860     end-if.
020870     move     agg-gross-total-income         to  tax-gross-total-income.
020880     compute  tax-taxable-income  =
020890              tax-gross-total-income  -  tax-total-deductions.
020900     if       tax-taxable-income  <  zero
020910              move  zero  to  tax-taxable-income
020920     end-if.
020930     move     ws-regime-idx               to  ws-tax-in-regime-idx.
020940     move     tax-taxable-income            to  ws-tax-in-taxable.
020950     move     "Y"                             to  ws-tax-record-breakdown.
020960     perform  bb051-slab-tax
020970         thru bb051-slab-tax-exit.
020980     move     ws-tax-out-tax                     to  tax-on-income.
020990*                                  rebate 87A zeroes the tax outright
021000*                                  below the regime's own threshold,
021010*                                  capped at the regime's own rebate
021020*                                  ceiling - both figures come off the
021030*                                  IT-Slab-Table by Ws-Regime-Idx.
021040     move     zero                                 to  tax-rebate-87a.
021050     if       tax-taxable-income  <=  it-rebate-threshold (ws-regime-idx)
021060              move  tax-on-income        to  tax-rebate-87a
021070              if    tax-rebate-87a  >  it-rebate-cap (ws-regime-idx)
021080                    move  it-rebate-cap (ws-regime-idx)  to  tax-rebate-87a
021090              end-if
021100     end-if.
021110     compute  ws-calc-1  =  tax-on-income  -  tax-rebate-87a.
021120     if       ws-calc-1  <  zero
021130              move  zero  to  ws-calc-1
021140     end-if.
021150*                                  4% health and education cess on the
021160*                                  post-rebate tax, then TDS is set off
021170*                                  against the total to land on either
021180*                                  a refund or a payable figure, never
021190*                                  both.
021200     compute  tax-cess  rounded  =  ws-calc-1  *  it-cess-rate.
021210     compute  tax-total-tax  =  ws-calc-1  +  tax-cess.
021220     move     agg-total-tds                                 to  tax-total-tds.
021230     compute  tax-net-refund  =  tax-total-tds  -  tax-total-tax.
021240     if       tax-net-refund  <  zero
021250              move  zero  to  tax-net-refund
021260     end-if.
021270     compute  tax-net-payable  =  tax-total-tax  -  tax-total-tds.
021280     if       tax-net-payable  <  zero
021290              move  zero  to  tax-net-payable
021300     end-if.
021310     if       txp-regime-old
021320              perform  bb055-new-regime-comparison
021330                  thru bb055-new-regime-comparison-exit
021340     end-if.
021350 bb050-compute-tax-exit.
021360     exit.
021370*
021380*---------------------------------------------------------------*
021390* Progressive slab tax for ws-tax-in-regime-idx / ws-tax-in-
021400* taxable; optionally records the breakdown table (filing regime
021410* only - the new-regime comparison run suppresses it).
021420*---------------------------------------------------------------*
021430 bb051-slab-tax           section.
021440 bb051-slab-tax-start.
021450     move     zero   to  ws-tax-out-tax.
021460     if       ws-tax-wants-breakdown
021470              move  zero  to  tax-slab-rows
021480     end-if.
021490     perform  bb052-slab-tax-one-band
021500         thru bb052-slab-tax-one-band-exit
021510         varying  ws-slab-idx  from  1  by  1
021520         until  ws-slab-idx  >  it-slab-num-bands (ws-tax-in-regime-idx).
021530 bb051-slab-tax-exit.
021540     exit.
021550*
021560 bb052-slab-tax-one-band  section.
021570 bb052-slab-tax-one-band-start.
021575*    this band contributes nothing once taxable income falls at or
021576*    below its lower bound - the Ws-Calc-4/Ws-Calc-5 arithmetic
021577*    below never runs for a band the taxpayer has not reached.
021580     if       ws-tax-in-taxable  >
021590                  it-slab-lower (ws-tax-in-regime-idx, ws-slab-idx)
021600              compute  ws-calc-4  =  ws-tax-in-taxable  -
021610                       it-slab-lower (ws-tax-in-regime-idx, ws-slab-idx)
021620              compute  ws-calc-5  =
021630                       it-slab-upper (ws-tax-in-regime-idx, ws-slab-idx)  -
021640                       it-slab-lower (ws-tax-in-regime-idx, ws-slab-idx)
021650              if    ws-calc-4  >  ws-calc-5
021660                    move  ws-calc-5  to  ws-calc-4
021670              end-if
021680              compute  ws-calc-1  rounded  =  ws-calc-4  *
021690                       it-slab-rate (ws-tax-in-regime-idx, ws-slab-idx)
021700              add      ws-calc-1    to  ws-tax-out-tax
021710              if    ws-tax-wants-breakdown  and  ws-calc-1  >  zero
021720                    perform  bb053-record-slab-row
021730                        thru bb053-record-slab-row-exit
021740              end-if
021750     end-if.
021760 bb052-slab-tax-one-band-exit.
021770     exit.
021780*
021790 bb053-record-slab-row    section.
021800 bb053-record-slab-row-start.
021805*    table holds at most 6 rows, matching Tax-Slab-Row's OCCURS 6.
021810     add      1   to  tax-slab-rows.
021815*    a 7th non-zero band cannot occur under either regime's slab
021816*    count, but the bound is still checked rather than assumed.
021820     if       tax-slab-rows  <=  6
021830              move  it-slab-rate (ws-tax-in-regime-idx, ws-slab-idx)  to
021840                    ws-calc-2
021850              compute  tax-slab-rate-pct (tax-slab-rows)  rounded  =
021860                       ws-calc-2  *  100
021870              move  ws-calc-4  to  tax-slab-income-in (tax-slab-rows)
021880              move  ws-calc-1  to  tax-slab-tax-due   (tax-slab-rows)
021890              move  it-slab-lower (ws-tax-in-regime-idx, ws-slab-idx)
021900                    to  ws-edit-amt
021910              move  spaces  to  tax-slab-range-text (tax-slab-rows)
021920              if    ws-slab-idx  =  it-slab-num-bands (ws-tax-in-regime-idx)
021930                    string  "above "  ws-edit-amt  delimited by size
021940                            into  tax-slab-range-text (tax-slab-rows)
021950              else
021960                    move  it-slab-upper (ws-tax-in-regime-idx, ws-slab-idx)
021970                          to  ws-edit-amt2
021980                    string  ws-edit-amt  "-"  ws-edit-amt2
021990                            delimited by size
022000                            into  tax-slab-range-text (tax-slab-rows)
022010              end-if
022020     end-if.
022030 bb053-record-slab-row-exit.
022040     exit.
022050*
022060*---------------------------------------------------------------*
022070* Comparison new-regime figures on the same GTI, run only when the
022080* taxpayer filed OLD, with a plain-text recommendation.
022090*---------------------------------------------------------------*
022100 bb055-new-regime-comparison section.
022110 bb055-new-regime-comparison-start.
022120     move     "Y"                           to  tax-new-cmp-present.
022130*    NEW regime has no 80C/80D/HRA deductions to subtract, only
022140*    the standard deduction - so this comparison figure is built
022150*    straight off AGG-GROSS-TOTAL-INCOME, not off DSM-TOTAL-DEDUCTIONS.
022160     compute  cmp-taxable-income  =
022170              agg-gross-total-income  -  cap-standard-deduction.
022180     if       cmp-taxable-income  <  zero
022190              move  zero  to  cmp-taxable-income
022200     end-if.
022210*    regime index 2 selects the NEW-regime slab table and rebate
022220*    figures in AA005's tables, same indexing BB050 itself uses.
022230     move     2                             to  ws-tax-in-regime-idx.
022240     move     cmp-taxable-income              to  ws-tax-in-taxable.
022250     move     "N"                               to  ws-tax-record-breakdown.
022260     perform  bb051-slab-tax
022270         thru bb051-slab-tax-exit.
022280     move     zero                                to  ws-calc-2.
022290     if       cmp-taxable-income  <=  it-rebate-threshold (2)
022300              move  ws-tax-out-tax        to  ws-calc-2
022310              if    ws-calc-2  >  it-rebate-cap (2)
022320                    move  it-rebate-cap (2)  to  ws-calc-2
022330              end-if
022340     end-if.
022350     compute  ws-calc-3  =  ws-tax-out-tax  -  ws-calc-2.
022360     if       ws-calc-3  <  zero
022370              move  zero  to  ws-calc-3
022380     end-if.
022390*    same health-and-education cess rate as BB050 uses on the
022400*    actual filing, applied here to the comparison figure only.
022410     compute  ws-calc-4  rounded  =  ws-calc-3  *  it-cess-rate.
022420     compute  cmp-total-tax  =  ws-calc-3  +  ws-calc-4.
022430     compute  cmp-net-refund  =  tax-total-tds  -  cmp-total-tax.
022440     if       cmp-net-refund  <  zero
022450              move  zero  to  cmp-net-refund
022460     end-if.
022470     compute  cmp-net-payable  =  cmp-total-tax  -  tax-total-tds.
022480     if       cmp-net-payable  <  zero
022490              move  zero  to  cmp-net-payable
022500     end-if.
022510*    the recommendation is a straight total-tax comparison - it
022520*    does not weigh the taxpayer's own deduction headroom, which
022530*    could make OLD regime better even at a nominally higher slab.
022540     if       cmp-total-tax  <  tax-total-tax
022550              move  "Consider new regime - lower total tax"
022560                    to  cmp-recommendation
022570     else
022580              move  "Old regime is better for this income"
022590                    to  cmp-recommendation
022600     end-if.
022610 bb055-new-regime-comparison-exit.
022620     exit.
022630*---------------------------------------------------------------*
022640* Form filling.  Assessment Year is derived off the Fin-Year
022650* that came in on RUN-INPUT, not off any wall-clock date - first
022660* four digits plus one, hyphen, last two of that plus one again,
022670* so FY "2024-25" always lands on AY "2025-26".
022680*---------------------------------------------------------------*
022690 bb060-fill-form           section.
022700 bb060-fill-form-start.
022710*                                  taxpayer header fields copy straight
022720*                                  across onto the ITR-1 form area.
022730     move     txp-name                      to  frm-name.
022740     move     txp-pan                        to  frm-pan.
022750     move     txp-age                         to  frm-age.
022760     move     txp-fin-year                     to  frm-fin-year.
022770     move     txp-res-status                    to  frm-res-status.
022780     perform  bb061-derive-assessment-year
022790         thru bb061-derive-assessment-year-exit.
022800*                                  Schedule S (salary) - net salary is
022810*                                  gross less the standard deduction and
022820*                                  HRA exemption both, floored at zero so
022830*                                  a part-year filer's salary figures
022840*                                  never print negative on the form.
022850     move     agg-total-salary             to  frm-gross-salary.
022860     move     dsm-standard-deduction        to  frm-standard-ded-u16.
022870     compute  frm-net-salary  =  agg-total-salary  -
022880              dsm-standard-deduction  -  dsm-hra-exemption.
022890     if       frm-net-salary  <  zero
022900              move  zero  to  frm-net-salary
022910     end-if.
022920*                                  Schedule OS (other sources) totals
022930*                                  interest and the OTHER-document
022940*                                  income bucket together.
022950     move     agg-total-interest              to  frm-sch-other-interest.
022960     compute  frm-sch-other-total  =  agg-total-interest  +  agg-total-other.
022970*                                  Schedule VI-A (chapter VI-A
022980*                                  deductions) - 80C and 80D only; HRA
022990*                                  and the standard deduction are shown
023000*                                  against salary above, not here.
023010     move     dsm-sec-80c                       to  frm-sch-via-80c.
023020     move     dsm-sec-80d                        to  frm-sch-via-80d.
023030     compute  frm-sch-via-total  =  dsm-sec-80c  +  dsm-sec-80d.
023040*                                  the form's own GTI/taxable income/
023050*                                  tax/refund-or-payable figures are
023060*                                  carried straight off the tax record -
023070*                                  BB070's check 4 cross-checks this copy
023080*                                  back against BB030's own GTI.
023090     move     agg-gross-total-income          to  frm-gross-total-income.
023100     move     tax-taxable-income                to  frm-taxable-income.
023110     move     tax-total-tax                       to  frm-total-tax.
023120     move     tax-net-refund                        to  frm-net-refund.
023130     move     tax-net-payable                        to  frm-net-payable.
023140 bb060-fill-form-exit.
023150     exit.
023160*
023170 bb061-derive-assessment-year section.
023180 bb061-derive-assessment-year-start.
023185*    AY is always one year ahead of FY under income-tax convention -
023186*    FY 2024-25 files as AY 2025-26, the Ws-Ay-Year1/2 split just
023187*    builds the "YYYY-YY" text the form expects.
023190     move     txp-fin-year (1:4)   to  ws-fy-year.
023200     compute  ws-ay-year1  =  ws-fy-year  +  1.
023210     compute  ws-ay-year2  =  ws-ay-year1  +  1.
023220     move     spaces               to  frm-assessment-year.
023230     string   ws-ay-year1  "-"  ws-ay-year2 (3:2)
023240              delimited by size  into  frm-assessment-year.
023250 bb061-derive-assessment-year-exit.
023260     exit.
023270*
023280*---------------------------------------------------------------*
023290* Consensus validation.  Four independent arithmetic cross-
023300* checks, each within a one-rupee tolerance (rounding dust from the
023310* capped TDS moves in BB030 is the only slack this is meant to
023320* absorb) - any one of them out of tolerance drops the run to
023330* NEEDS-REVIEW rather than letting it e-verify.
023340*---------------------------------------------------------------*
023350 bb070-validate-consensus  section.
023360 bb070-validate-consensus-start.
023370     if       not ws-gate-is-tripped
023380*                                  check 1 of 4 - the three income buckets
023390*                                  BB030 totalled (salary/interest/other)
023400*                                  must still add back up to the gross
023410*                                  total income BB030 itself posted.
023420              compute  ws-calc-1  =  agg-total-salary  +
023430                       agg-total-interest  +  agg-total-other  -
023440                       agg-gross-total-income
023450              if       ws-calc-1  <  zero
023460                       compute  ws-calc-1  =  -  ws-calc-1
023470              end-if
023480              if       ws-calc-1  >  1
023490                       move  "Y"  to  ws-gate-tripped
023500                       move  "income components do not sum to the gross total income"
023510                             to  sta-review-reason
023520              end-if
023530     end-if.
023540     if       not ws-gate-is-tripped
023550*                                  check 2 of 4 - the five deduction
023560*                                  figures BB040/BB042 settled on must
023570*                                  still add up to the total BB042 itself
023580*                                  recorded, after any reallocation.
023590              compute  ws-calc-1  =  dsm-standard-deduction  +
023600                       dsm-sec-80c  +  dsm-sec-80d  +  dsm-hra-exemption  +
023610                       dsm-other  -  dsm-total-deductions
023620              if       ws-calc-1  <  zero
023630                       compute  ws-calc-1  =  -  ws-calc-1
023640              end-if
023650              if       ws-calc-1  >  1
023660                       move  "Y"  to  ws-gate-tripped
023670                       move  "deduction components do not sum to the total deductions claimed"
023680                             to  sta-review-reason
023690              end-if
023700     end-if.
023710     if       not ws-gate-is-tripped
023720*                                  check 3 of 4 - gross total income less
023730*                                  total deductions (floored at zero, same
023740*                                  as BB050's own floor) must reconcile to
023750*                                  the taxable income BB050 computed.
023760              compute  ws-calc-1  =  agg-gross-total-income  -
023770                       tax-total-deductions
023780              if       ws-calc-1  <  zero
023790                       move  zero  to  ws-calc-1
023800              end-if
023810              compute  ws-calc-1  =  ws-calc-1  -  tax-taxable-income
023820              if       ws-calc-1  <  zero
023830                       compute  ws-calc-1  =  -  ws-calc-1
023840              end-if
023850              if       ws-calc-1  >  1
023860                       move  "Y"  to  ws-gate-tripped
023870                       move  "taxable income does not reconcile to gross total income less deductions"
023880                             to  sta-review-reason
023890              end-if
023900     end-if.
023910     if       not ws-gate-is-tripped
023920*                                  check 4 of 4 - the figure BB060 copied
023930*                                  onto the ITR-1 form itself must still
023940*                                  agree with what BB030 aggregated -
023950*                                  catches a copy-forward slip in BB060.
023960              compute  ws-calc-1  =  frm-gross-total-income  -
023970                       agg-gross-total-income
023980              if       ws-calc-1  <  zero
023990                       compute  ws-calc-1  =  -  ws-calc-1
024000              end-if
024010              if       ws-calc-1  >  1
024020                       move  "Y"  to  ws-gate-tripped
024030                       move  "ITR form gross total income does not match the aggregator figure"
024040                             to  sta-review-reason
024050              end-if
024060     end-if.
024070     if       ws-gate-is-tripped
024080              move  "NEEDS-REVIEW"  to  sta-status
024090     end-if.
024100 bb070-validate-consensus-exit.
024110     exit.
024120*---------------------------------------------------------------*
024130* E-Verification.  A bad PAN fails the run outright; a negative
024140* computed figure slipping through the consensus check to here
024150* parks it NEEDS-REVIEW instead; otherwise the acknowledgement
024160* number is built and the run is E-VERIFIED.  The "timestamp" is
024170* not a wall-clock reading - it is built off the assessment year
024180* that came off RUN-INPUT, so two runs of the same batch always
024190* produce the same figures (see Sta-Timestamp remark below).
024200*---------------------------------------------------------------*
024210 bb080-e-verify            section.
024220 bb080-e-verify-start.
024230     perform  zz060-validate-pan
024240         thru zz060-validate-pan-exit.
024250*                                  a bad PAN fails the run outright -
024260*                                  e-filing never accepts a malformed
024270*                                  PAN, so there is no NEEDS-REVIEW path
024280*                                  for this one, only FAILED.
024290     if       not ws-pan-is-valid
024300              move  "FAILED"       to  sta-status
024310              move  spaces          to  sta-message
024320              string  "invalid PAN format: "  txp-pan
024330                      delimited by size  into  sta-message
024340     else
024350*                                  a negative taxable income or total
024360*                                  tax means an earlier paragraph let an
024370*                                  arithmetic slip through BB070's own
024380*                                  tolerance checks - park it rather than
024390*                                  e-verify a figure that cannot be right.
024400         if   tax-taxable-income  <  zero
024410          or  tax-total-tax  <  zero
024420              move  "NEEDS-REVIEW"  to  sta-status
024430              move  "computed taxable income or total tax is negative"
024440                    to  sta-review-reason
024450         else
024460              perform  bb081-build-ack-number
024470                  thru bb081-build-ack-number-exit
024480              move  "E-VERIFIED"    to  sta-status
024490              move  ws-ack-text     to  sta-ack-number
024500*                                  Sta-Timestamp is a deterministic stand-in
024510*                                  for a wall-clock reading - batch run date
024520*                                  is not carried on RUN-INPUT, so the filing
024530*                                  year derived in BB061 is used instead.
024540              move  spaces          to  sta-timestamp
024550              string  ws-ay-year1  "-01-01T00:00:00Z"
024560                      delimited by size  into  sta-timestamp
024570              move  spaces          to  sta-message
024580              string  "ITR-1 filed, acknowledgement "  ws-ack-text
024590                      delimited by size  into  sta-message
024600         end-if
024610     end-if.
024620 bb080-e-verify-exit.
024630     exit.
024640*
024650*---------------------------------------------------------------*
024660* Ack-Number shape is "ITR" + 4-digit filing year + 2-digit age +
024670* 8-digit serial - the serial is the deterministic run-sequence
024680* counter (Ws-Run-Seq), never a random number.
024690*---------------------------------------------------------------*
024700 bb081-build-ack-number    section.
024710 bb081-build-ack-number-start.
024720     move     "ITR"            to  ws-ack-prefix.
024730     move     ws-ay-year1       to  ws-ack-year.
024740     move     txp-age            to  ws-ack-age.
024750     move     ws-run-seq          to  ws-ack-serial.
024760 bb081-build-ack-number-exit.
024770     exit.
024780*
024790*---------------------------------------------------------------*
024800* PAN format check AAAAA9999A - five letters, four digits, one
024810* letter, tested with the shop's own Alpha-Upper and Num-Digit
024820* classes off SPECIAL-NAMES so an embedded space never passes
024830* (the standard ALPHABETIC-UPPER class condition would let one by).
024840*---------------------------------------------------------------*
024850 zz060-validate-pan         section.
024860 zz060-validate-pan-start.
024870     move     "N"   to  ws-pan-valid.
024880     if       txp-pan (1:5)   is  alpha-upper
024890         and  txp-pan (6:4)    is  num-digit
024900         and  txp-pan (10:1)    is  alpha-upper
024910              move  "Y"  to  ws-pan-valid
024920     end-if.
024930 zz060-validate-pan-exit.
024940     exit.
024950*
024960*---------------------------------------------------------------*
024970* Tax-saving tips.  New regime taxpayers get no tips - the
024980* new regime has no 80C/80D/HRA to plan around.  Up to four tips
024990* are raised for an OLD regime run: 80C headroom, an unclaimed 80D
025000* premium, the standing NPS 80CCD(1B) reminder, and a regime-switch
025010* call when BB055's comparison shows the new regime coming out
025020* cheaper.
025030*---------------------------------------------------------------*
025040 bb090-generate-tips        section.
025050 bb090-generate-tips-start.
025060     move     zero  to  tip-count.
025070     if       txp-regime-old
025080              perform  bb091-tip-80c-headroom
025090                  thru bb091-tip-80c-headroom-exit
025100              perform  bb092-tip-80d-uncovered
025110                  thru bb092-tip-80d-uncovered-exit
025120              perform  bb093-tip-nps-reminder
025130                  thru bb093-tip-nps-reminder-exit
025140              perform  bb094-tip-regime-switch
025150                  thru bb094-tip-regime-switch-exit
025160     end-if.
025170 bb090-generate-tips-exit.
025180     exit.
025190*
025200 bb091-tip-80c-headroom     section.
025210 bb091-tip-80c-headroom-start.
025220*                                  estimated saving is costed at a flat
025230*                                  20% of the unused headroom - a rough
025240*                                  stand-in for the taxpayer's own slab
025250*                                  rate, which this paragraph has no way
025260*                                  to know before BB050 runs again.
025270     if       dsm-sec-80c  <  cap-sec-80c
025280              add  1  to  tip-count
025290              move  "80C HEADROOM"  to  tip-category (tip-count)
025300              compute  ws-calc-1  =  cap-sec-80c  -  dsm-sec-80c
025310              compute  tip-saving (tip-count) rounded  =  ws-calc-1  *  0.20
025320              move  ws-calc-1       to  ws-edit-amt
025330              move  spaces          to  tip-message (tip-count)
025340              string  "Rs "  ws-edit-amt  " of section 80C headroom remains unused"
025350                      delimited by size  into  tip-message (tip-count)
025360     end-if.
025370 bb091-tip-80c-headroom-exit.
025380     exit.
025390*
025400 bb092-tip-80d-uncovered     section.
025410 bb092-tip-80d-uncovered-start.
025420*                                  flat Rs 5,000 estimated saving - a
025430*                                  floor figure, not a computed one;
025440*                                  this tip fires once on a zero 80D
025450*                                  claim, never partially.
025460     if       dsm-sec-80d  =  zero
025470              add  1  to  tip-count
025480              move  "HEALTH COVER"  to  tip-category (tip-count)
025490              move  5000.00          to  tip-saving (tip-count)
025500              move  "no section 80D health insurance premium was claimed this year"
025510                    to  tip-message (tip-count)
025520     end-if.
025530 bb092-tip-80d-uncovered-exit.
025540     exit.
025550*
025560 bb093-tip-nps-reminder       section.
025570 bb093-tip-nps-reminder-start.
025580*                                  unconditional for every OLD-regime
025590*                                  run - the 80CCD(1B) headroom exists
025600*                                  whether or not any NPS contribution
025610*                                  was actually claimed, so this tip is
025620*                                  always raised, never gated on a figure.
025630     add      1  to  tip-count.
025640     move     "NPS 80CCD(1B)"   to  tip-category (tip-count).
025650     move     15000.00           to  tip-saving (tip-count).
025660     move     "a further Rs 50,000 NPS contribution under 80CCD(1B) is still available"
025670              to  tip-message (tip-count).
025680 bb093-tip-nps-reminder-exit.
025690     exit.
025700*
025710 bb094-tip-regime-switch       section.
025720 bb094-tip-regime-switch-start.
025730     if       tax-new-cmp-is-present
025740         and  cmp-total-tax  <  tax-total-tax
025750              add  1  to  tip-count
025760              move  "REGIME SWITCH"  to  tip-category (tip-count)
025770              compute  tip-saving (tip-count)  =  tax-total-tax  -  cmp-total-tax
025780              move  "switching to the new regime would lower this year's total tax"
025790                    to  tip-message (tip-count)
025800     end-if.
025810 bb094-tip-regime-switch-exit.
025820     exit.
025830*---------------------------------------------------------------*
025840* Tallies this run into the batch control totals by its final
025850* Sta-Status, then writes the one RESULTS record for the run.
025860* Refund/payable are only added into the batch totals for an
025870* E-VERIFIED run - a FAILED or NEEDS-REVIEW run's figures are not
025880* carried into the control footing.
025890*---------------------------------------------------------------*
025900 aa050-write-results       section.
025910 aa050-write-results-start.
025920     if       sta-e-verified
025930              add  1  to  ws-runs-e-verified
025940              add  tax-net-refund    to  ws-total-refunds
025950              add  tax-net-payable   to  ws-total-payable
025960     else
025970         if   sta-needs-review
025980              add  1  to  ws-runs-needs-review
025990         else
026000              add  1  to  ws-runs-failed
026010         end-if
026020     end-if.
026030     move     spaces                   to  re-record.
026035*    RE-RECORD is written for every run regardless of outcome -
026036*    unlike the batch totals above, a FAILED run still leaves a
026037*    results record behind, with whatever figures got as far as
026038*    Tax-xxx before the run stopped.
026040     move     sta-status                to  re-status.
026050     move     sta-ack-number             to  re-ack-number.
026060     move     tax-gross-total-income      to  re-gross-total-income.
026070     move     tax-total-deductions         to  re-total-deductions.
026080     move     tax-taxable-income            to  re-taxable-income.
026090     move     tax-total-tax                   to  re-total-tax.
026100     move     tax-total-tds                    to  re-total-tds.
026110     move     tax-net-refund                     to  re-net-refund.
026120     move     tax-net-payable                     to  re-net-payable.
026130     write    re-record.
026140     if       ws-re-status  not =  "00"
026150              display "itr100 - write error on RESULTS, status " ws-re-status
026160              move  "Y"  to  ws-run-failed
026170     end-if.
026180 aa050-write-results-exit.
026190     exit.
026200*---------------------------------------------------------------*
026210* Writes this run's RUN-LOG detail to the report - the header/
026220* regime/status line first, then the processing-step timeline, the
026230* slab breakdown and tax summary (filing runs only - a NEEDS-REVIEW
026240* or FAILED run that never reached BB050 has no slab rows), the
026250* deduction explanation lines, and finally the tax tips.  GENERATE
026260* drives the Report Writer, which also rolls the Final control
026270* footing automatically off the counters/totals AA050 has already
026280* posted by the time the last run reaches here.
026290* 21/02/26 vbc - Widened from the single Rl-Run-Detail GENERATE to
026300*                also print the step timeline, slab/tax-summary,
026310*                deduction explanations and tips that BB0xx computed
026320*                but that this paragraph used to simply discard.
026330*---------------------------------------------------------------*
026340 aa060-write-run-log       section.
026350 aa060-write-run-log-start.
026355*    the header/step lines print for every run, but the slab and
026356*    tax-summary lines only print once tax was actually computed -
026357*    a NEEDS-REVIEW run parked before BB050 leaves Tax-Slab-Rows
026358*    at zero and prints neither.
026360     generate rl-run-detail.
026370     perform  aa062-write-step-lines
026380         thru aa062-write-step-lines-exit.
026390     if       tax-slab-rows  >  zero
026400              perform  aa064-write-slab-lines
026410                  thru aa064-write-slab-lines-exit
026420              generate rl-tax-summary-line
026430     end-if.
026440     perform  aa066-write-dsm-lines
026450         thru aa066-write-dsm-lines-exit.
026460     if       tip-count  >  zero
026470              perform  aa068-write-tip-lines
026480                  thru aa068-write-tip-lines-exit
026490     end-if.
026500 aa060-write-run-log-exit.
026510     exit.
026520*
026530*---------------------------------------------------------------*
026540* One Rl-Step-Line per entry logged to Ws-Step-Log by Aa048 during
026550* this run's trip through Aa040.
026560*---------------------------------------------------------------*
026570 aa062-write-step-lines      section.
026580 aa062-write-step-lines-start.
026590     perform  aa063-write-one-step-line
026600         thru aa063-write-one-step-line-exit
026610         varying  ws-rl-step-ix  from  1  by  1
026620         until  ws-rl-step-ix  >  ws-step-count.
026630 aa062-write-step-lines-exit.
026640     exit.
026650*
026660 aa063-write-one-step-line  section.
026670 aa063-write-one-step-line-start.
026680     generate rl-step-line.
026690 aa063-write-one-step-line-exit.
026700     exit.
026710*
026720*---------------------------------------------------------------*
026730* One Rl-Slab-Line per populated Tax-Slab-Row - BB051/BB053 only
026740* post as many rows as the taxable income actually reaches, so
026750* Tax-Slab-Rows (not the table's full OCCURS 6) bounds the loop.
026760*---------------------------------------------------------------*
026770 aa064-write-slab-lines      section.
026780 aa064-write-slab-lines-start.
026790     perform  aa065-write-one-slab-line
026800         thru aa065-write-one-slab-line-exit
026810         varying  ws-rl-slab-ix  from  1  by  1
026820         until  ws-rl-slab-ix  >  tax-slab-rows.
026830 aa064-write-slab-lines-exit.
026840     exit.
026850*
026860 aa065-write-one-slab-line  section.
026870 aa065-write-one-slab-line-start.
026880     generate rl-slab-line.
026890 aa065-write-one-slab-line-exit.
026900     exit.
026910*
026920*---------------------------------------------------------------*
026930* One Rl-Dsm-Line per non-blank Dsm-Explain-Line - BB042 leaves any
026940* unused slot of the OCCURS 6 table blank, so a blank line is
026950* skipped rather than printed as an empty row.
026960*---------------------------------------------------------------*
026970 aa066-write-dsm-lines       section.
026980 aa066-write-dsm-lines-start.
026990     perform  aa067-write-one-dsm-line
027000         thru aa067-write-one-dsm-line-exit
027010         varying  ws-rl-dsm-ix  from  1  by  1
027020         until  ws-rl-dsm-ix  >  6.
027030 aa066-write-dsm-lines-exit.
027040     exit.
027050*
027060 aa067-write-one-dsm-line   section.
027070 aa067-write-one-dsm-line-start.
027080     if       dsm-explain-line (ws-rl-dsm-ix)  not =  spaces
027090              generate rl-dsm-line
027100     end-if.
027110 aa067-write-one-dsm-line-exit.
027120     exit.
027130*
027140*---------------------------------------------------------------*
027150* One Rl-Tip-Line per tip BB091-BB094 raised, bounded by Tip-Count.
027160*---------------------------------------------------------------*
027170 aa068-write-tip-lines       section.
027180 aa068-write-tip-lines-start.
027190     perform  aa069-write-one-tip-line
027200         thru aa069-write-one-tip-line-exit
027210         varying  ws-rl-tip-ix  from  1  by  1
027220         until  ws-rl-tip-ix  >  tip-count.
027230 aa068-write-tip-lines-exit.
027240     exit.
027250*
027260 aa069-write-one-tip-line   section.
027270 aa069-write-one-tip-line-start.
027280     generate rl-tip-line.
027290 aa069-write-one-tip-line-exit.
027300     exit.
027310*
