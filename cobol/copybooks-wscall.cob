000100*******************************************
000110*                                          *
000120*  Working Storage For Inter-Program      *
000130*    Calling Data - ITR-1 Batch Suite      
000140*******************************************
000150* 11/02/26 vbc - Created for ITR-1 conversion, trimmed from the
000160*                ACAS-wide WS-Calling-Data block - only the fields
000170*                ITR100/ITRNUM actually pass are kept.
000180*
000190 01  IT-Calling-Data.
000200     03  IT-Called       pic x(8).
000210     03  IT-Caller       pic x(8).
000220     03  IT-Term-Code    pic 99.
000230     03  IT-Run-Seq      pic 9(8)     comp.
000240     03  filler          pic x(5).
000250*
