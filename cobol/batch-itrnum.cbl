000100*****************************************************************
000110*                                                               *
000120*               Indian Amount / Shorthand Parser                *
000130*                                                               *
000140*****************************************************************
000150*
000160 identification   division.
000170*========================
000180*
000190      program-id.         itrnum.
000195      author.             Vincent B Coen FBCS, FIDM, FIDPM.
000197      installation.       Applewood Computers - ITR-1 Batch Suite.
000198      date-written.       11/02/1986.
000199      date-compiled.
000201      security.           Copyright (C) 1986-2026 & later, Vincent
000202                          Bryan Coen.  Distributed under the GNU
000203                          General Public License.  See the file
000204                          COPYING for details.
000330*
000340*    Remarks.            Called utility - parses Indian-format amount
000350*                        strings ("8,50,000", "8.50.000") and the
000360*                        manual free-text shorthand ("8.5 lakh",
000370*                        "50k") into rupees, and detects "new regime"
000380*                        wording in free text keyed by taxpayers on
000390*                        the manual-input screen.
000400*
000410*    Version.            See Prog-Name in WS.
000420*
000430*    Called modules.     None.
000440*
000450*    Functions used.     None.
000460*
000470*    Error messages used.
000480*                        None - unparseable input returns zero, not
000490*                        an abend.
000500*
000510* Changes:
000520* 11/02/1986 vbc - Original MAPS04-style CALLed number conversion
000530*                  routine for Applewood's UK payroll rounding work.
000540* 04/06/1988 vbc - Widened accumulator for large pay runs.
000550* 19/09/1991 vbc - Added comma-strip for imported bureau tapes.
000560* 02/03/1994 vbc - Y2K groundwork - date fields reviewed, none here.
000570* 17/11/1998 vbc - Y2K - confirmed no 2-digit year fields in this
000580*                  module, no change required.
000590* 23/02/1999 vbc - Housekeeping - tidied paragraph names.
000600* 14/06/2004 vbc - Rationalised to a single parse entry point.
000610* 09/12/2009 vbc - Migration to Open Cobol v3.00.00.
000620* 16/04/2024 vbc - Copyright notice update superseding all previous
000630*                  notices.
000640* 20/09/2025 vbc - 3.3.00 Version update and builds reset.
000650* 11/02/2026 vbc - 1.0.00 Rebuilt as ITRNUM for the ITR-1 Sahaj
000660*                  auto-filing conversion - carries the Indian
000670*                  amount-string parser, the manual shorthand parser
000680*                  and the regime-detection parser, CALLed from ITR100.
000690* 13/02/2026 vbc -    .01 Added NUM-Function 3, regime detection,
000700*                  split out of the shorthand entry point.
000710* 15/02/2026 vbc -    .02 Dot-run (".", "..") thousands-separator
000720*                  test tightened to require digits/dots only.
000730* 16/02/2026 vbc -    .03 Loops rewritten out-of-line, no inline
000740*                  PERFORM, to match house coding standard.
000750*
000760*************************************************************************
000770*
000780* Copyright Notice.
000790* ****************
000800*
000810* This notice supersedes all prior copyright notices & was updated
000820* 2024-04-16.
000830*
000840* This program is part of the Applewood Computers ITR-1 Batch Suite
000850* and is Copyright (c) Vincent B Coen, 1986-2026 and later.
000860*
000870* This program is free software; you can redistribute it and/or
000880* modify it under the terms of the GNU General Public License as
000890* published by the Free Software Foundation; version 3 and later, for
000900* personal usage only and that includes use within a business but
000910* without repackaging or for resale in any way.
000920*
000930* This program is distributed in the hope that it will be useful, but
000940* WITHOUT ANY WARRANTY; without even the implied warranty of
000950* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
000960* General Public License for more details.
000970*
000980*************************************************************************
000990*
001000 environment      division.
001010*========================
001020*
001030 configuration    section.
001040 special-names.
001050     class num-digit is "0" thru "9".
001060 input-output     section.
001070*-----------------------
001080*
001090 data             division.
001100*========================
001110 working-storage  section.
001120*-----------------------
001130*
001140 77  prog-name           pic x(17)  value "itrnum (1.0.03)".
001150*
001160 01  NUM-Work-Fields.
001170     03  NUM-Raw               pic x(40).
001180     03  NUM-Clean              pic x(40).
001190     03  NUM-Redef-Clean redefines NUM-Clean.
001200         05  NUM-Clean-Char     pic x    occurs 40.
001210     03  NUM-Token              pic x(40).
001220     03  NUM-Out-Ptr             pic 99   comp.
001230     03  NUM-Len                  pic 99   comp.
001240     03  NUM-Dot-Count             pic 9    comp.
001241     03  NUM-Raw-Redef redefines NUM-Raw.
001242         05  NUM-Raw-Char          pic x    occurs 40.
001250     03  NUM-All-Digits-Dots        pic x.
001260     03  NUM-Int-Part               pic x(20).
001270     03  NUM-Int-Redef redefines NUM-Int-Part.
001280         05  NUM-Int-Char         pic x    occurs 20.
001290     03  NUM-Int-Len                pic 99   comp.
001300     03  NUM-Dec-Part                 pic 99.
001310     03  NUM-Accum                    pic s9(9)v99  comp-3.
001320     03  NUM-Digit-Val                  pic 9.
001330     03  NUM-Found-Space                 pic x.
001340     03  NUM-I                            pic 99   comp.
001350     03  NUM-Lower-Text                    pic x(200).
001355     03  filler                            pic x(4).
001360*
001370 linkage          section.
001380*-----------------------
001390*
001400* itrnum
001410*
001420 01  NUM-WS.
001430*                                  1 = parse amount string
001440*                                  2 = parse manual shorthand amount
001450*                                  3 = detect regime wording
001460     03  NUM-Function          pic 9.
001470     03  NUM-Input-Text        pic x(40).
001480     03  NUM-Input-Long        pic x(200).
001490     03  NUM-Output-Amount     pic s9(9)v99  comp-3.
001500     03  NUM-Output-Regime     pic x(3).
001505     03  filler                pic x(4).
001510*
001520 procedure        division using NUM-WS.
001530*=======================================
001540*
001550 AA000-Main         section.
001560***************************
001570*
001580     move     zero   to  NUM-Output-Amount.
001590     move     "OLD"  to  NUM-Output-Regime.
001600*
001610     if       NUM-Function = 1
001620              move  NUM-Input-Text to NUM-Raw
001630              perform  BB010-Parse-Amount thru BB010-Exit
001640              go to  AA000-Exit.
001650     if       NUM-Function = 2
001660              perform  BB020-Parse-Shorthand thru BB020-Exit
001670              go to  AA000-Exit.
001680     if       NUM-Function = 3
001690              perform  BB030-Detect-Regime thru BB030-Exit
001700              go to  AA000-Exit.
001710*
001720 AA000-Exit.
001730     exit     program.
001740*
001750 BB010-Parse-Amount      section.
001760********************************
001770*
001780*    Converts NUM-Raw ("8,50,000", "8.50.000", "89190.00 89190.00")
001790*    into NUM-Output-Amount.  Unparseable input leaves it zero.
001800*
001810     move     zero    to  NUM-Dot-Count.
001820     move     "Y"     to  NUM-All-Digits-Dots.
001830     move     spaces  to  NUM-Token  NUM-Clean.
001840*
001850*    If several space-separated numbers appear, take the first.
001860*
001870     move     "N"     to  NUM-Found-Space.
001880     move     1        to NUM-I.
001890     perform  CC010-Find-Space thru CC010-Exit
001900              until NUM-I > 40 or NUM-Found-Space = "Y".
001910     if       NUM-Found-Space = "N"
001920              move  NUM-Raw  to  NUM-Token.
001930*
001940*    Strip spaces and commas from the token into NUM-Clean.
001950*
001960     move     zero    to  NUM-Out-Ptr.
001970     move     1       to  NUM-I.
001980     perform  CC020-Strip-Char thru CC020-Exit
001990              varying NUM-I from 1 by 1 until NUM-I > 40.
002000     move     NUM-Out-Ptr to NUM-Len.
002010     if       NUM-Len = zero
002020              go to BB010-Exit.
002030*
002040*    Count dots; confirm the cleaned token is digits/dots only.
002050*
002060     perform  CC030-Scan-Token thru CC030-Exit
002070              varying NUM-I from 1 by 1 until NUM-I > NUM-Len.
002080     if       NUM-All-Digits-Dots = "N"
002090              go to BB010-Exit.
002100*
002110     move     spaces  to  NUM-Int-Part.
002120     move     zero    to  NUM-Int-Len  NUM-Dec-Part.
002130*
002140     if       NUM-Dot-Count >= 2
002150              perform  CC040-Drop-Dots thru CC040-Exit
002160                       varying NUM-I from 1 by 1 until NUM-I > NUM-Len
002170              go to BB012-Build-Accum.
002180*
002190     if       NUM-Dot-Count = 1
002200              move  zero  to  NUM-I
002210              perform  CC050-Split-Decimal thru CC050-Exit
002220                       until NUM-I > NUM-Len
002230              go to BB012-Build-Accum.
002240*
002250*                                  no dots - whole rupee amount
002260     move     NUM-Clean (1:NUM-Len) to NUM-Int-Part.
002270     move     NUM-Len to NUM-Int-Len.
002280*
002290 BB012-Build-Accum.
002300     move     zero    to  NUM-Accum.
002310     perform  CC060-Accum-Digit thru CC060-Exit
002320              varying NUM-I from 1 by 1 until NUM-I > NUM-Int-Len.
002330     compute  NUM-Output-Amount rounded =
002340              NUM-Accum + (NUM-Dec-Part / 100).
002350*
002360 BB010-Exit.
002370     exit     section.
002380*
002390 CC010-Find-Space        section.
002400********************************
002410     if       NUM-Raw (NUM-I:1) = space
002420              move "Y" to NUM-Found-Space
002430              move NUM-Raw (1:NUM-I - 1) to NUM-Token
002440     else
002450              add  1 to NUM-I.
002460 CC010-Exit.
002470     exit     section.
002480*
002490 CC020-Strip-Char         section.
002500*********************************
002510     if       NUM-Token (NUM-I:1) not = space and
002520              NUM-Token (NUM-I:1) not = ","
002530              add  1 to NUM-Out-Ptr
002540              move NUM-Token (NUM-I:1) to NUM-Clean-Char (NUM-Out-Ptr).
002550 CC020-Exit.
002560     exit     section.
002570*
002580 CC030-Scan-Token          section.
002590**********************************
002600     if       NUM-Clean-Char (NUM-I) = "."
002610              add 1 to NUM-Dot-Count
002620     else
002630              if  NUM-Clean-Char (NUM-I) not numeric
002640                  move "N" to NUM-All-Digits-Dots.
002650 CC030-Exit.
002660     exit     section.
002670*
002680 CC040-Drop-Dots            section.
002690***********************************
002700     if       NUM-Clean-Char (NUM-I) not = "."
002710              add 1 to NUM-Int-Len
002720              move NUM-Clean-Char (NUM-I) to NUM-Int-Char (NUM-Int-Len).
002730 CC040-Exit.
002740     exit     section.
002750*
002760 CC050-Split-Decimal         section.
002770************************************
002780     add      1  to  NUM-I.
002790     if       NUM-Clean-Char (NUM-I) = "."
002800              move NUM-Clean (NUM-I + 1:2) to NUM-Dec-Part
002810              move NUM-Len to NUM-I
002820     else
002830              add 1 to NUM-Int-Len
002840              move NUM-Clean-Char (NUM-I) to NUM-Int-Char (NUM-Int-Len).
002850 CC050-Exit.
002860     exit     section.
002870*
002880 CC060-Accum-Digit            section.
002890*************************************
002900     if       NUM-Int-Char (NUM-I) not = space
002910              move  NUM-Int-Char (NUM-I)  to  NUM-Digit-Val
002920              compute NUM-Accum = NUM-Accum * 10 + NUM-Digit-Val.
002930 CC060-Exit.
002940     exit     section.
002950*
002960 BB020-Parse-Shorthand   section.
002970********************************
002980*
002990*    "N lakh" / "N l" -> N x 100000 ;  "N k" -> N x 1000 ;
003000*    otherwise the literal number.
003010*
003020     move     NUM-Input-Long (1:200) to NUM-Lower-Text.
003030     inspect  NUM-Lower-Text converting
003040              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
003050              "abcdefghijklmnopqrstuvwxyz".
003060*
003070     move     zero    to  NUM-I.
003080     perform  CC070-Scan-Lakh thru CC070-Exit
003090              varying NUM-I from 1 by 1 until NUM-I > 190 or
003100              NUM-Found-Space = "Y".
003110     if       NUM-Found-Space = "Y"
003120              go to  BB020-Exit.
003130*
003140     move     zero    to  NUM-I.
003150     perform  CC080-Scan-K thru CC080-Exit
003160              varying NUM-I from 1 by 1 until NUM-I > 199 or
003170              NUM-Found-Space = "Y".
003180     if       NUM-Found-Space = "Y"
003190              go to  BB020-Exit.
003200*
003210     move     NUM-Input-Long (1:40) to NUM-Raw.
003220     perform  BB010-Parse-Amount thru BB010-Exit.
003230*
003240 BB020-Exit.
003250     exit     section.
003260*
003270 CC070-Scan-Lakh               section.
003280**************************************
003290     if       NUM-Lower-Text (NUM-I:4) = "lakh" or
003300              NUM-Lower-Text (NUM-I:2) = " l"
003310              move "Y" to NUM-Found-Space
003320              move NUM-Input-Long (1:NUM-I - 1) to NUM-Raw
003330              perform  BB010-Parse-Amount thru BB010-Exit
003340              compute  NUM-Output-Amount = NUM-Output-Amount * 100000.
003350 CC070-Exit.
003360     exit     section.
003370*
003380 CC080-Scan-K                    section.
003390*****************************************
003400     if       NUM-I > 1 and
003410              NUM-Lower-Text (NUM-I:1) = "k" and
003420              NUM-Lower-Text (NUM-I - 1:1) not = space
003430              move "Y" to NUM-Found-Space
003440              move NUM-Input-Long (1:NUM-I - 1) to NUM-Raw
003450              perform  BB010-Parse-Amount thru BB010-Exit
003460              compute  NUM-Output-Amount = NUM-Output-Amount * 1000.
003470 CC080-Exit.
003480     exit     section.
003490*
003500 BB030-Detect-Regime     section.
003510********************************
003520*
003530*    Text containing "new regime" sets NUM-Output-Regime to NEW,
003540*    else OLD.
003550*
003560     move     NUM-Input-Long (1:200) to NUM-Lower-Text.
003570     inspect  NUM-Lower-Text converting
003580              "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
003590              "abcdefghijklmnopqrstuvwxyz".
003600     move     "OLD"   to  NUM-Output-Regime.
003610     move     "N"     to  NUM-Found-Space.
003620     perform  CC090-Scan-Regime thru CC090-Exit
003630              varying NUM-I from 1 by 1 until NUM-I > 190 or
003640              NUM-Found-Space = "Y".
003650*
003660 BB030-Exit.
003670     exit     section.
003680*
003690 CC090-Scan-Regime                 section.
003700*******************************************
003710     if       NUM-Lower-Text (NUM-I:10) = "new regime"
003720              move "Y"  to  NUM-Found-Space
003730              move "NEW" to NUM-Output-Regime.
003740 CC090-Exit.
003750     exit     section.
003760*
