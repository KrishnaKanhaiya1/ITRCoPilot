000100*******************************************
000110*                                          *
000120*  Record Definition For Manual Input     *
000130*     Alternative to document records -   *
000140*     one per run when Txp-Mode = "M".    *
000150*******************************************
000160*  File size 76 bytes.
000170*
000180* 11/02/26 vbc - Created for ITR-1 Sahaj auto-filing conversion.
000190*
000200 01  IT-Manual-Record.
000210     03  Man-Salary              pic 9(9)v99.
000220     03  Man-Interest-Income     pic 9(9)v99.
000230     03  Man-TDS-Salary          pic 9(9)v99.
000240     03  Man-TDS-Bank            pic 9(9)v99.
000250*                                  raw, pre-cap
000260     03  Man-Sec-80C             pic 9(9)v99.
000270*                                  raw, pre-cap
000280     03  Man-Sec-80D             pic 9(9)v99.
000290     03  Man-HRA-Exemption       pic 9(9)v99.
000300*                                  e.g. home-loan interest
000310     03  Man-Other-Deductions    pic 9(9)v99.
000320*                                  OLD or NEW
000330     03  Man-Regime              pic x(3).
000340     03  filler                  pic x.
000350*
