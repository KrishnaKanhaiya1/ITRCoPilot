000100*
000110* File-Defs Table For The ITR-1 Batch Suite
000120* 12/02/26 vbc - Created.  Cut down from the ACAS-wide File-Defs
000130*                table (58 entries across Sales/Stock/Purchase/
000140*                General/Payroll) to the four files this run uses.
000150*
000160 01  File-Defs.
000170     02  file-defs-a.
000180         03  file-01   pic x(60)  value "RUN-INPUT".
000190         03  file-02   pic x(60)  value "DOC-TEXT".
000200         03  file-03   pic x(60)  value "RESULTS".
000210         03  file-04   pic x(60)  value "RUN-LOG".
000220     02  filler          redefines file-defs-a.
000230         03  System-File-Names  pic x(60)  occurs 4.
000240     02  File-Defs-Count         pic 99  comp  value 4.
000250     02  File-Defs-os-Delimiter  pic x.
000260*
