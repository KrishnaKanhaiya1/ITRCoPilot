000100*******************************************
000110*                                          *
000120*  Record-Definition For Tax Slab Tables  *
000130*      OLD & NEW Regime, FY 2024-25       *
000140*                                          *
000150*  regime% is 1 if OLD regime             *
000160*             2 if NEW regime             *
000170*  num-slabs refers to the number of      *
000180*  bands used in that regime's table      *
000190*                                          *
000200*     Pinned configuration - no file I/O  *
000210*******************************************
000220*  File size 248 bytes.
000230*
000240* 12/02/26 vbc - Created for ITR-1 Sahaj auto-filing conversion.
000250*                Descended from the old SWT/LWT withholding-percentage
000260*                table shape - one OCCURS per band, cutoff + rate.
000270*
000280 01  IT-Slab-Tables.
000290     03  IT-Slab-Num-Bands       pic 9        comp  occurs 2.
000300     03  IT-Slab-Regime                       comp-3  occurs 2.
000310         05  IT-Slab-Lower       pic s9(8)v99          occurs 6.
000320         05  IT-Slab-Upper       pic s9(8)v99          occurs 6.
000330         05  IT-Slab-Rate        pic s9v999            occurs 6.
000340*                                  rebate 87A threshold & cap per regime
000350     03  IT-Rebate-Threshold     pic s9(8)v99  comp-3  occurs 2.
000360     03  IT-Rebate-Cap           pic s9(8)v99  comp-3  occurs 2.
000370*                                  4% cess rate, common to both regimes
000380     03  IT-Cess-Rate            pic s9v999    comp-3  value 0.040.
000390     03  filler                  pic x(6).
000400*
