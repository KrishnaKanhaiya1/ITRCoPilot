000100*******************************************
000110*                                          *
000120*  Record Definition For Deduction        *
000130*      Raw Figures, Deduction Summary     *
000140*      & Pinned FY 2024-25 Statutory      *
000150*      Caps                               *
000160*******************************************
000170*  File size 600 bytes approx.
000180*
000190* 12/02/26 vbc - Created for ITR-1 Sahaj auto-filing conversion.
000200* 15/02/26 vbc - Added Dsm-Explain occurs 6, one line per deduction
000205*                claimed or adjusted, for the filing explanation.
000210* 18/02/26 vbc - Pinned the statutory caps table as fixed data - no
000220*                external rate file is read by this batch, so FY
000230*                2024-25 values are coded here, same as the old
000235*                py-params idea.
000236* 21/02/26 vbc - Added Dsm-Is-Capped-At-GTI condition name on
000237*                Dsm-Capped-At-GTI, tested by BB041 once old-regime
000238*                deductions exceed gross total income.
000240*
000250 01  IT-Deduction-Raw-Record.
000260     03  Ded-Sec-80C-Raw          pic s9(9)v99  comp-3.
000270     03  Ded-Sec-80D-Raw          pic s9(9)v99  comp-3.
000280     03  Ded-HRA-Exemption-Raw    pic s9(9)v99  comp-3.
000290     03  Ded-Other-Raw            pic s9(9)v99  comp-3.
000295     03  filler                   pic x(9).
000300*
000310 01  IT-Deduction-Summary-Record.
000320     03  Dsm-Standard-Deduction   pic s9(9)v99  comp-3.
000330     03  Dsm-Sec-80C              pic s9(9)v99  comp-3.
000340     03  Dsm-Sec-80D              pic s9(9)v99  comp-3.
000350     03  Dsm-HRA-Exemption        pic s9(9)v99  comp-3.
000360     03  Dsm-Other                pic s9(9)v99  comp-3.
000370     03  Dsm-Total-Deductions     pic s9(9)v99  comp-3.
000380     03  Dsm-Capped-At-GTI        pic x.
000385         88  Dsm-Is-Capped-At-GTI value "Y".
000390     03  Dsm-Explain              occurs 6.
000400         05  Dsm-Explain-Line     pic x(120).
000410     03  filler                   pic x(7).
000420*
000430* Pinned statutory configuration - FY 2024-25 / AY 2025-26.
000440* No external rate file is read for these - they are constants of
000450* this program, never amended on file.
000460*
000470 01  IT-Deduction-Caps-Table.
000480     03  Cap-Standard-Deduction   pic 9(7)v99   comp-3  value 50000.00.
000490     03  Cap-Sec-80C              pic 9(7)v99   comp-3  value 150000.00.
000500     03  Cap-Sec-80D-Under-60     pic 9(7)v99   comp-3  value 25000.00.
000510     03  Cap-Sec-80D-60-Or-Over   pic 9(7)v99   comp-3  value 50000.00.
000520*
000530* Reallocation priority when OLD-regime total exceeds GTI - component
000540* absorbing the reduction first is listed first (Other, HRA, 80D, 80C,
000550* Standard), a fixed order set by statute, never varied at run time.
000560*
000570     03  Realloc-Order            occurs 5.
000580         05  Realloc-Component    pic 9.
000590*                                  1 = Other, 2 = HRA, 3 = 80D,
000600*                                  4 = 80C,   5 = Standard
000610     03  filler                   pic x(3).
000620*
