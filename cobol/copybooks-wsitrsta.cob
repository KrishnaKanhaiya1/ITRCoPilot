000100*******************************************
000110*                                          *
000120*  Record Definition For Filing Status    *
000130*     (E-Verification Output) & Tax       *
000140*     Tips (Tax Tips Generator Output)    *
000150*******************************************
000160*  File size 300 bytes approx.
000170*
000180* 14/02/26 vbc - Created for ITR-1 Sahaj auto-filing conversion.
000190* 19/02/26 vbc - Added Tip lines, occurs 4 - headroom, health cover,
000200*                NPS, regime switch tips, one line each when raised.
000205* 21/02/26 vbc - Added Sta-E-Verified/Sta-Needs-Review/Sta-Failed/
000206*                Sta-Pending condition names on Sta-Status, so the
000207*                run-log writer and the gate paragraphs can test the
000208*                filing outcome by name instead of by literal.
000210*
000220 01  IT-Status-Record.
000230     03  Sta-Status               pic x(12).
000231         88  Sta-E-Verified       value "E-VERIFIED".
000232         88  Sta-Needs-Review     value "NEEDS-REVIEW".
000233         88  Sta-Failed           value "FAILED".
000234         88  Sta-Pending          value "PENDING".
000260*                                  "ITR" + 4-digit year + 2-digit age +
000270*                                  8-digit serial
000280     03  Sta-Ack-Number            pic x(17).
000290     03  Sta-Timestamp             pic x(24).
000300     03  Sta-Message               pic x(120).
000310*                                  populated only when Sta-Status =
000320*                                  NEEDS-REVIEW
000330     03  Sta-Review-Reason         pic x(120).
000340     03  filler                    pic x(4).
000350*
000360 01  IT-Tip-Record.
000370     03  Tip-Count                 pic 9   comp.
000380     03  Tip-Line                 occurs 4.
000390         05  Tip-Category          pic x(20).
000400         05  Tip-Message           pic x(100).
000410         05  Tip-Saving             pic s9(9)v99  comp-3.
000415     03  filler                    pic x(4).
000420*
